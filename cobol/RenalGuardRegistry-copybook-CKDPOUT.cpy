000100******************************************************************
000200* CKDPOUT --  NORMALIZED PATIENT OUTPUT RECORD (REGISTRY LOADER) *
000300*                                                                *
000400* ONE RECORD PER MASTER RECORD LOADED.  NAME IS SPLIT ON THE     *
000500* FIRST EMBEDDED SPACE, GENDER IS SPELLED OUT, AND DOB/DIAG-DATE *
000600* ARE DERIVED FROM AGE AND YEARS-SINCE-DIAGNOSIS AGAINST THE RUN *
000700* DATE.  THE THERAPY/HISTORY FLAGS ARE CARRIED THROUGH UNCHANGED *
000800* FOR THE DOWNSTREAM POSTING PROGRAMS.                           *
000900*                                                                *
001000* 112890  DO   INITIAL VERSION FOR REGISTRY LOADER                *
001100* 052994  RK   ADDED PO-RISK-TIER PER CARE-MGMT REQUEST           *
001200******************************************************************
001300 01  CKD-PATIENT-OUT-REC.
001400     05  PO-PAT-ID                   PIC X(10).
001500     05  PO-MRN                      PIC X(10).
001600     05  PO-FIRST-NAME               PIC X(15).
001700     05  PO-LAST-NAME                PIC X(15).
001800     05  PO-DOB                      PIC 9(08).
001900     05  PO-GENDER                   PIC X(07).
002000     05  PO-DIAG-DATE                PIC 9(08).
002100     05  PO-RISK-TIER                PIC 9(01).
002200     05  PO-HAS-DIABETES             PIC X(01).
002300     05  PO-HAS-HTN                  PIC X(01).
002400     05  PO-HAS-HF                   PIC X(01).
002500     05  PO-CVD-HIST                 PIC X(01).
002600     05  PO-NEPHRO-REF               PIC X(01).
002700     05  PO-NEPHROTOXIC              PIC X(01).
002800     05  PO-ON-RASI                  PIC X(01).
002900     05  PO-ON-SGLT2I                PIC X(01).
003000     05  FILLER                      PIC X(08).
003100
003200******************************************************************
003300* ALTERNATE VIEW OF THE RUN-DATE-DERIVED FIELDS BROKEN OUT AS     *
003400* CENTURY/YEAR/MONTH/DAY GROUPS, FOR THE PARAGRAPHS THAT BUILD    *
003500* DOB AND DIAG-DATE A COMPONENT AT A TIME RATHER THAN AS ONE       *
003600* EIGHT-DIGIT MOVE.                                               *
003700******************************************************************
003800 01  CKD-PATOUT-DATE-VIEW REDEFINES CKD-PATIENT-OUT-REC.
003900     05  FILLER                      PIC X(40).
004000     05  PDV-DOB-GROUP.
004100         10  PDV-DOB-CCYY            PIC 9(04).
004200         10  PDV-DOB-MM              PIC 9(02).
004300         10  PDV-DOB-DD              PIC 9(02).
004400     05  PDV-DIAG-GROUP.
004500         10  PDV-DIAG-CCYY           PIC 9(04).
004600         10  PDV-DIAG-MM             PIC 9(02).
004700         10  PDV-DIAG-DD             PIC 9(02).
004800     05  FILLER                      PIC X(34).

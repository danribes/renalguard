000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* CKDSCAN  -  CHRONIC KIDNEY DISEASE HIGH-RISK SCANNER            *
000400*                                                                 *
000500* NIGHTLY PASS OVER THE CKD PATIENT MASTER.  APPLIES THE          *
000600* SEVENTEEN-RULE CLINICAL ALERT CATALOGUE TO EVERY PATIENT,       *
000700* ACCUMULATES A SEVERITY SCORE, ASSIGNS A PRIORITY TIER, WRITES   *
000800* A RISK-ASSESSMENT RECORD FOR EVERY PATIENT WHO FIRED AT LEAST   *
000900* ONE RULE, AND PRINTS THE HIGH-RISK MONITORING REPORT FOR THE    *
001000* NEPHROLOGY CARE-MANAGEMENT DESK.  OUTPUT FILE AND REPORT ARE    *
001100* BOTH IN DESCENDING-SEVERITY-SCORE ORDER - SEE 500-SORT-RISK-    *
001200* TABLE-RTN FOR THE IN-MEMORY ORDERING PASS.                      *
001300******************************************************************
001400* CHANGE LOG                                                      *
001500* ----------------------------------------------------------------*
001600* 031489  RK   INITIAL VERSION - RULES 1 THRU 12 ONLY             *
001700* 082289  RK   ADDED RULES 13-17 (MODERATE BAND) PER CLINICAL     *
001800*              REVIEW BOARD SIGN-OFF                              *
001900* 051590  DO   ADDED 500-SORT-RISK-TABLE-RTN - REPORT WAS GOING   *
002000*              OUT IN ARRIVAL ORDER, NEPHROLOGY WANTED WORST      *
002100*              PATIENTS FIRST                                     *
002200* 112391  DO   ADDED TOP-10 ALERT FREQUENCY SECTION TO REPORT     *
002300* 040293  RK   CORRECTED RULE 11 - WAS FIRING AT HGB < 9.0 TOO,   *
002400*              OVERLAPPING RULE 4.  NOW 9.0 <= HGB < 11.0 ONLY    *
002500* 091594  MF   HIGH-PRIORITY SECTION NOW CAPPED AT 20 BLOCKS,     *
002600*              TRAILER LINE NOTES HOW MANY MORE WERE SUPPRESSED   *
002700* 022897  DO   WIDENED WS-RISK-TABLE TO 1000 ENTRIES - OVERFLOWED *
002800*              ON THE 021997 RUN                                  *
002900* 031599  RK   Y2K REVIEW - ADDED CENTURY WINDOW TO THE RUN-DATE  *
003000*              ACCEPT SO THE REPORT HEADER PRINTS CORRECTLY PAST  *
003100*              12/31/99                                           *
003200* 062001  MF   RULE 14 WAS TESTING EGFR >= 20 BACKWARDS - FIXED   *
003300* 040304  DO   CLEANED UP PARAGRAPH NUMBERING AROUND 500-799      *
003400* 091506  DO   MOVED THE TABLE-SIZE INCREMENT AHEAD OF PRIORITY   *
003500*              ASSIGNMENT SO THE SUBSCRIPT IS NEVER COMPUTED      *
003600*              INLINE - AUDIT FINDING FROM THE STANDARDS GROUP    *
003700******************************************************************
003800 PROGRAM-ID.  CKDSCAN.
003900 AUTHOR. D OKONKWO.
004000 INSTALLATION. RENALGUARD CLINICAL SYSTEMS.
004100 DATE-WRITTEN. 03/14/89.
004200 DATE-COMPILED.
004300 SECURITY. NON-CONFIDENTIAL.
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS NEXT-PAGE.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT PATIENT-MASTER-FILE  ASSIGN TO CKDPATIN
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS WS-PATMSTR-STATUS.
005700
005800     SELECT RISK-ASSESSMENT-FILE ASSIGN TO CKDRISKO
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-RISKOUT-STATUS.
006100
006200     SELECT RISK-REPORT-FILE     ASSIGN TO CKDRSKRP
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-RISKRPT-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  PATIENT-MASTER-FILE
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 120 CHARACTERS.
007200 01  PATIENT-MASTER-BUFFER           PIC X(120).
007300
007400 FD  RISK-ASSESSMENT-FILE
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 377 CHARACTERS.
007700 01  RISK-ASSESSMENT-BUFFER          PIC X(377).
007800
007900 FD  RISK-REPORT-FILE
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 132 CHARACTERS.
008200 01  RISK-REPORT-LINE                PIC X(132).
008300
008400 WORKING-STORAGE SECTION.
008500 77  WS-PATMSTR-STATUS               PIC X(02) VALUE "00".
008600 77  WS-RISKOUT-STATUS               PIC X(02) VALUE "00".
008700 77  WS-RISKRPT-STATUS               PIC X(02) VALUE "00".
008800 77  WS-EOF-SW                       PIC X(01) VALUE "N".
008900     88  END-OF-PATIENT-MASTER        VALUE "Y".
009000 77  PARA-NAME                       PIC X(30) VALUE SPACE.
009100 77  WS-ZERO-DIVISOR                 PIC 9 COMP VALUE ZERO.
009200 77  WS-ONE-DIVIDEND                 PIC 9 COMP VALUE 1.
009300
009400 01  WS-COUNTERS.
009500     05  WS-TOTAL-SCANNED            PIC 9(7) COMP.
009600     05  WS-TOTAL-FLAGGED            PIC 9(7) COMP.
009700     05  WS-CRITICAL-COUNT           PIC 9(7) COMP.
009800     05  WS-HIGH-COUNT               PIC 9(7) COMP.
009900     05  WS-MODERATE-COUNT           PIC 9(7) COMP.
010000     05  WS-LOW-COUNT                PIC 9(7) COMP.
010100     05  WS-HIGH-PRINTED             PIC 9(3) COMP.
010200     05  WS-HIGH-SUPPRESSED          PIC 9(5) COMP.
010300     05  WS-SCORE                    PIC 9(3) COMP.
010400     05  WS-ALERT-COUNT-WK           PIC 9(2) COMP.
010500     05  WS-TOP-ALERT-NDX            PIC 9(2) COMP.
010600     05  WS-TEMP-AGE-3               PIC 999.
010700     05  WS-TEMP-GENDER-1            PIC X.
010800
010900 01  WS-PERCENT-WORK.
011000     05  WS-PCT-FLAGGED              PIC 9(3)V9(1).
011100     05  WS-PCT-TIER                 PIC 9(3)V9(1).
011200
011300 01  WS-CURRENT-ALERT-CODE           PIC X(18).
011400
011500 01  WS-TEMP-ALERT-TABLE.
011600     05  WS-TEMP-ALERT-CODE OCCURS 17 TIMES         PIC X(18).
011700
011800******************************************************************
011900* SEVENTEEN-ROW STATIC ALERT CATALOGUE.  INDEX MATCHES THE RULE  *
012000* NUMBER IN BUSINESS-RULES SECTION 1 (1=RAPID-DECLINE ... 17=     *
012100* PROGRESSIVE-CKD).  LOADED ONCE AT 110-LOAD-ALERT-TABLE-RTN.    *
012200******************************************************************
012300 01  WS-ALERT-TABLE.
012400     05  WS-ALERT-ENTRY OCCURS 17 TIMES INDEXED BY AT-NDX, AT-NDX2.
012500         10  AT-CODE                 PIC X(18).
012600         10  AT-SEVERITY             PIC X(08).
012700         10  AT-MESSAGE               PIC X(40).
012800         10  AT-ACTION                PIC X(40).
012900         10  AT-FREQ-COUNT           PIC 9(7) COMP.
013000
013100 01  WS-ALERT-SORT-WORK.
013200     05  WS-ALERT-FLAT-HOLD          PIC X(110).
013300     05  WS-ALERT-BACK-NDX           PIC 9(2) COMP.
013400     05  WS-ALERT-PRIOR-NDX          PIC 9(2) COMP.
013500     05  WS-ALERT-HOLD-FREQ          PIC 9(7) COMP.
013600
013700******************************************************************
013800* ALTERNATE VIEW OF THE ALERT TABLE AS 17 FLAT ROWS - USED ONLY  *
013900* BY THE FREQUENCY-ORDER SORT SO A WHOLE ROW CAN BE SWAPPED IN   *
014000* ONE MOVE INSTEAD OF FIELD BY FIELD.  CODE/SEVERITY/MESSAGE/    *
014100* ACTION ARE 106 BYTES; AT-FREQ-COUNT IS A 4-BYTE BINARY         *
014200* FULLWORD, FOR A 110-BYTE ROW.                                  *
014300******************************************************************
014400 01  WS-ALERT-ENTRY-FLAT-VIEW REDEFINES WS-ALERT-TABLE.
014500     05  WS-ALERT-FLAT OCCURS 17 TIMES            PIC X(110).
014600
014700 01  WS-RISK-TABLE.
014800     05  WS-RISK-ENTRY OCCURS 1000 TIMES
014900                       INDEXED BY RT-NDX, RT-NDX2.
015000         10  RT-PAT-ID                PIC X(10).
015100         10  RT-NAME                  PIC X(30).
015200         10  RT-MRN                   PIC X(10).
015300         10  RT-AGE                   PIC 9(03).
015400         10  RT-GENDER                PIC X(01).
015500         10  RT-STAGE                 PIC 9(01).
015600         10  RT-EGFR                  PIC 9(03)V9(01).
015700         10  RT-EGFR-TREND            PIC X(01).
015800         10  RT-EGFR-CHANGE           PIC S9(03)V9(01).
015900         10  RT-SCORE                 PIC 9(03).
016000         10  RT-PRIORITY              PIC X(08).
016100         10  RT-ALERT-COUNT           PIC 9(02).
016200         10  RT-ALERT-CODE OCCURS 17 TIMES        PIC X(18).
016300
016400******************************************************************
016500* ALTERNATE FLAT-ROW VIEW OF THE RISK TABLE - EVERY FIELD IN A   *
016600* WS-RISK-ENTRY IS DISPLAY USAGE SO THE 383-BYTE ROW CAN BE      *
016700* SWAPPED WHOLE BY 500-SORT-RISK-TABLE-RTN WITHOUT DISTURBING    *
016800* THE INDIVIDUAL FIELDS.                                         *
016900******************************************************************
017000 01  WS-RISK-SORT-VIEW REDEFINES WS-RISK-TABLE.
017100     05  WS-RISK-ROW OCCURS 1000 TIMES            PIC X(383).
017200
017300 01  WS-SORT-WORK.
017400     05  WS-SWAP-ROW                 PIC X(383).
017500     05  WS-MOVE-FROM                PIC 9(4) COMP.
017600     05  WS-MOVE-BACK                PIC 9(4) COMP.
017700     05  WS-PRIOR-NDX                PIC 9(4) COMP.
017800     05  WS-TABLE-SIZE               PIC 9(4) COMP.
017900     05  WS-HOLD-SCORE               PIC 9(03).
018000
018100 01  WS-RUN-DATE-WORK.
018200     05  WS-RUN-DATE-YYMMDD          PIC 9(06).
018300     05  WS-RUN-DATE-CCYYMMDD        PIC 9(08).
018400
018500******************************************************************
018600* CENTURY-WINDOWED VIEW OF THE TWO-DIGIT RUN-DATE YEAR - ADDED   *
018700* IN THE 1999 Y2K PASS SO DATES IN THE YEAR 2000 AND AFTER PRINT *
018800* CORRECTLY ON THE REPORT HEADER.  YY < 50 WINDOWS TO 20YY.      *
018900******************************************************************
019000 01  WS-RUN-DATE-YY-VIEW REDEFINES WS-RUN-DATE-WORK.
019100     05  WSY-YY                      PIC 9(02).
019200     05  WSY-MM                      PIC 9(02).
019300     05  WSY-DD                      PIC 9(02).
019400     05  FILLER                      PIC X(08).
019500
019600 01  WS-REPORT-WORK.
019700     05  WS-LINE-COUNT               PIC 9(3) COMP VALUE 99.
019800     05  WS-PAGE-COUNT               PIC 9(3) COMP VALUE ZERO.
019900     05  WS-LINES-PER-PAGE           PIC 9(3) COMP VALUE 58.
020000
020100 01  WS-HEADER-LINE-1.
020200     05  FILLER                      PIC X(38) VALUE SPACE.
020300     05  FILLER                      PIC X(45)
020400         VALUE "RENALGUARD CKD HIGH-RISK MONITORING REPORT".
020500     05  FILLER                      PIC X(49) VALUE SPACE.
020600
020700 01  WS-HEADER-LINE-2.
020800     05  FILLER                      PIC X(10)
020900         VALUE "RUN DATE: ".
021000     05  WSH-RUN-DATE                PIC 9(08).
021100     05  FILLER                      PIC X(10) VALUE SPACE.
021200     05  FILLER                      PIC X(10)
021300         VALUE "PAGE     ".
021400     05  WSH-PAGE-NO                 PIC ZZZ9.
021500     05  FILLER                      PIC X(91) VALUE SPACE.
021600* 081096 DO - ADDED TO CARRY SCAN/FLAG TOTALS ON EVERY PAGE       081096
021700 01  WS-HEADER-LINE-3.
021800     05  FILLER                      PIC X(04) VALUE SPACE.
021900     05  FILLER                      PIC X(09)
022000         VALUE "SCANNED: ".
022100     05  WSH-TOTAL-SCANNED           PIC ZZZZZZ9.
022200     05  FILLER                      PIC X(03) VALUE SPACE.
022300     05  FILLER                      PIC X(09)
022400         VALUE "FLAGGED: ".
022500     05  WSH-TOTAL-FLAGGED           PIC ZZZZZZ9.
022600     05  FILLER                      PIC X(03) VALUE SPACE.
022700     05  FILLER                      PIC X(11)
022800         VALUE "HIGH-RISK: ".
022900     05  WSH-PCT-FLAGGED             PIC ZZ9.9.
023000     05  FILLER                      PIC X(01) VALUE "%".
023100     05  FILLER                      PIC X(73) VALUE SPACE.
023200
023300 01  WS-DETAIL-LINE-1.
023400     05  FILLER                      PIC X(02) VALUE SPACE.
023500     05  WSD-NAME                    PIC X(30).
023600     05  FILLER                      PIC X(02) VALUE SPACE.
023700     05  WSD-MRN-LIT                 PIC X(05) VALUE "MRN: ".
023800     05  WSD-MRN                     PIC X(10).
023900     05  FILLER                      PIC X(02) VALUE SPACE.
024000     05  WSD-AGE-GENDER              PIC X(09).
024100     05  FILLER                      PIC X(02) VALUE SPACE.
024200     05  WSD-STAGE-LIT               PIC X(07) VALUE "STAGE: ".
024300     05  WSD-STAGE                   PIC 9(01).
024400     05  FILLER                      PIC X(62) VALUE SPACE.
024500
024600 01  WS-DETAIL-LINE-2.
024700     05  FILLER                      PIC X(04) VALUE SPACE.
024800     05  FILLER                      PIC X(06) VALUE "EGFR: ".
024900     05  WSD-EGFR                    PIC ZZ9.9.
025000     05  FILLER                      PIC X(02) VALUE SPACE.
025100     05  WSD-TREND                   PIC X(11).
025200     05  FILLER                      PIC X(02) VALUE SPACE.
025300     05  WSD-CHANGE-LIT              PIC X(09) VALUE "CHANGE: ".
025400     05  WSD-CHANGE                  PIC -ZZ9.9.
025500     05  FILLER                      PIC X(06) VALUE SPACE.
025600     05  WSD-SCORE-LIT               PIC X(08) VALUE "SCORE: ".
025700     05  WSD-SCORE                   PIC ZZ9.
025800     05  FILLER                      PIC X(60) VALUE SPACE.
025900
026000 01  WS-ALERT-LINE.
026100     05  FILLER                      PIC X(06) VALUE SPACE.
026200     05  WSA-SEVERITY                PIC X(08).
026300     05  FILLER                      PIC X(02) VALUE SPACE.
026400     05  WSA-MESSAGE                 PIC X(40).
026500     05  FILLER                      PIC X(76) VALUE SPACE.
026600
026700 01  WS-ACTION-LINE.
026800     05  FILLER                      PIC X(08) VALUE SPACE.
026900     05  FILLER                      PIC X(10) VALUE "ACTION - ".
027000     05  WSA-ACTION                  PIC X(40).
027100     05  FILLER                      PIC X(74) VALUE SPACE.
027200
027300 01  WS-PRIORITY-LINE.
027400     05  FILLER                      PIC X(04) VALUE SPACE.
027500     05  WSP-TIER                    PIC X(08).
027600     05  FILLER                      PIC X(02) VALUE SPACE.
027700     05  WSP-COUNT-LIT               PIC X(08) VALUE "COUNT: ".
027800     05  WSP-COUNT                   PIC ZZZZ9.
027900     05  FILLER                      PIC X(04) VALUE SPACE.
028000     05  WSP-PCT-LIT                 PIC X(05) VALUE "PCT: ".
028100     05  WSP-PCT                     PIC ZZ9.9.
028200     05  FILLER                      PIC X(01) VALUE "%".
028300     05  FILLER                      PIC X(91) VALUE SPACE.
028400
028500 01  WS-TOP-ALERT-LINE.
028600     05  FILLER                      PIC X(04) VALUE SPACE.
028700     05  WST-RANK                    PIC X(02).
028800     05  FILLER                      PIC X(02) VALUE SPACE.
028900     05  WST-CODE                    PIC X(18).
029000     05  FILLER                      PIC X(02) VALUE SPACE.
029100     05  WST-COUNT-LIT               PIC X(12) VALUE "OCCURRENCES:".
029200     05  WST-COUNT                   PIC ZZZZ9.
029300     05  FILLER                      PIC X(89) VALUE SPACE.
029400
029500 01  WS-TRAILER-LINE.
029600     05  FILLER                      PIC X(04) VALUE SPACE.
029700     05  FILLER                      PIC X(60)
029800         VALUE "* * *  END OF RENALGUARD HIGH-RISK MONITORING REPORT".
029900     05  FILLER                      PIC X(68) VALUE SPACE.
030000
030100 01  WS-ABEND-AREA.
030200     COPY CKDABEND.
030300
030400 01  WS-PATIENT-MASTER-REC.
030500     COPY CKDPAT.
030600
030700 01  WS-RISK-ASSESSMENT-OUT.
030800     COPY CKDRISK.
030900
031000 PROCEDURE DIVISION.
031100
031200 000-MAINLINE.
031300     PERFORM 100-INITIALIZE-RTN.
031400     PERFORM 200-PROCESS-PATIENT-RTN
031500         UNTIL END-OF-PATIENT-MASTER.
031600     PERFORM 500-SORT-RISK-TABLE-RTN THRU 500-EXIT.
031700     PERFORM 510-SORT-ALERT-FREQ-RTN.
031800     PERFORM 600-WRITE-OUTPUT-RTN THRU 600-EXIT.
031900     PERFORM 700-PRINT-REPORT-RTN.
032000     PERFORM 900-CLEANUP-RTN.
032100     STOP RUN.
032200
032300******************************************************************
032400* 100-INITIALIZE-RTN - OPEN FILES, ZERO COUNTERS, LOAD THE       *
032500* SEVENTEEN-ROW ALERT CATALOGUE, CAPTURE AND WINDOW THE RUN      *
032600* DATE.                                                          *
032700******************************************************************
032800* 031599 RK - CENTURY WINDOW ADDED TO THE RUN-DATE ACCEPT         031599
032900 100-INITIALIZE-RTN.
033000     MOVE "100-INITIALIZE-RTN" TO PARA-NAME.
033100     OPEN INPUT  PATIENT-MASTER-FILE.
033200     IF WS-PATMSTR-STATUS NOT = "00"
033300         MOVE "OPEN FAILED - PATIENT MASTER" TO ABEND-REASON
033400         PERFORM 950-ABEND-RTN.
033500
033600     OPEN OUTPUT RISK-ASSESSMENT-FILE.
033700     IF WS-RISKOUT-STATUS NOT = "00"
033800         MOVE "OPEN FAILED - RISK ASSESSMENT OUT" TO ABEND-REASON
033900         PERFORM 950-ABEND-RTN.
034000
034100     OPEN OUTPUT RISK-REPORT-FILE.
034200     IF WS-RISKRPT-STATUS NOT = "00"
034300         MOVE "OPEN FAILED - RISK REPORT" TO ABEND-REASON
034400         PERFORM 950-ABEND-RTN.
034500
034600     MOVE ZERO TO WS-TOTAL-SCANNED  WS-TOTAL-FLAGGED
034700                  WS-CRITICAL-COUNT WS-HIGH-COUNT
034800                  WS-MODERATE-COUNT WS-LOW-COUNT
034900                  WS-HIGH-PRINTED   WS-HIGH-SUPPRESSED
035000                  WS-TABLE-SIZE.
035100
035200     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
035300     IF WSY-YY < 50
035400         COMPUTE WS-RUN-DATE-CCYYMMDD =
035500             (2000 + WSY-YY) * 10000 + (WSY-MM * 100) + WSY-DD
035600     ELSE
035700         COMPUTE WS-RUN-DATE-CCYYMMDD =
035800             (1900 + WSY-YY) * 10000 + (WSY-MM * 100) + WSY-DD.
035900
036000     PERFORM 110-LOAD-ALERT-TABLE-RTN.
036100     PERFORM 120-READ-PATIENT-MASTER-RTN.
036200
036300******************************************************************
036400* 110-LOAD-ALERT-TABLE-RTN - STATIC LOAD OF THE SEVENTEEN ALERT  *
036500* CODES, SEVERITY BANDS, MESSAGES AND ACTION LINES.  ORDER MUST  *
036600* MATCH THE RULE-TESTING ORDER IN 210 THRU 226 BELOW.            *
036700******************************************************************
036800 110-LOAD-ALERT-TABLE-RTN.
036900     MOVE "110-LOAD-ALERT-TABLE-RTN" TO PARA-NAME.
037000     PERFORM 115-ZERO-ONE-FREQ-RTN
037100         VARYING AT-NDX FROM 1 BY 1 UNTIL AT-NDX > 17.
037200
037300     MOVE "RAPID-DECLINE"     TO AT-CODE (1).
037400     MOVE "CRITICAL"          TO AT-SEVERITY (1).
037500     MOVE "RAPID DECLINE IN EGFR OF 10 PERCENT OR MORE"
037600                              TO AT-MESSAGE (1).
037700     MOVE "REFER TO NEPHROLOGY WITHIN 1 WEEK"
037800                              TO AT-ACTION (1).
037900
038000     MOVE "NO-SPECIALIST"     TO AT-CODE (2).
038100     MOVE "CRITICAL"          TO AT-SEVERITY (2).
038200     MOVE "ADVANCED CKD STAGE WITH NO NEPHROLOGY REFERRAL"
038300                              TO AT-MESSAGE (2).
038400     MOVE "OBTAIN NEPHROLOGY REFERRAL IMMEDIATELY"
038500                              TO AT-ACTION (2).
038600
038700     MOVE "HYPERKALEMIA"      TO AT-CODE (3).
038800     MOVE "CRITICAL"          TO AT-SEVERITY (3).
038900     MOVE "SERUM POTASSIUM ABOVE 6.0 MEQ/L"
039000                              TO AT-MESSAGE (3).
039100     MOVE "CONTACT PATIENT TODAY - RECHECK POTASSIUM"
039200                              TO AT-ACTION (3).
039300
039400     MOVE "SEVERE-ANEMIA"     TO AT-CODE (4).
039500     MOVE "CRITICAL"          TO AT-SEVERITY (4).
039600     MOVE "HEMOGLOBIN BELOW 9.0 WITH STAGE 3 OR HIGHER"
039700                              TO AT-MESSAGE (4).
039800     MOVE "EVALUATE FOR ESA THERAPY OR TRANSFUSION"
039900                              TO AT-ACTION (4).
040000
040100     MOVE "NEPHROTIC-DECLINE" TO AT-CODE (5).
040200     MOVE "CRITICAL"          TO AT-SEVERITY (5).
040300     MOVE "NEPHROTIC-RANGE UACR WITH DECLINING EGFR"
040400                              TO AT-MESSAGE (5).
040500     MOVE "URGENT NEPHROLOGY EVALUATION"
040600                              TO AT-ACTION (5).
040700
040800     MOVE "HEAVY-PROTEINURIA" TO AT-CODE (6).
040900     MOVE "HIGH"              TO AT-SEVERITY (6).
041000     MOVE "PROTEINURIA CATEGORY A3"
041100                              TO AT-MESSAGE (6).
041200     MOVE "INTENSIFY RAS BLOCKADE IF TOLERATED"
041300                              TO AT-ACTION (6).
041400
041500     MOVE "UNCONTROLLED-HTN"  TO AT-CODE (7).
041600     MOVE "HIGH"              TO AT-SEVERITY (7).
041700     MOVE "BLOOD PRESSURE NOT AT GOAL, CKD STAGE 3 OR HIGHER"
041800                              TO AT-MESSAGE (7).
041900     MOVE "REVIEW AND ADJUST ANTIHYPERTENSIVE REGIMEN"
042000                              TO AT-ACTION (7).
042100
042200     MOVE "UNCONTROLLED-DM"   TO AT-CODE (8).
042300     MOVE "HIGH"              TO AT-SEVERITY (8).
042400     MOVE "HBA1C ABOVE 7.5 PERCENT IN A DIABETIC PATIENT"
042500                              TO AT-MESSAGE (8).
042600     MOVE "REFER TO DIABETES MANAGEMENT"
042700                              TO AT-ACTION (8).
042800
042900     MOVE "HYPERPHOSPHATEMIA" TO AT-CODE (9).
043000     MOVE "HIGH"              TO AT-SEVERITY (9).
043100     MOVE "PHOSPHORUS ABOVE 4.5 WITH ADVANCED CKD"
043200                              TO AT-MESSAGE (9).
043300     MOVE "START OR ADJUST PHOSPHATE BINDER"
043400                              TO AT-ACTION (9).
043500
043600     MOVE "NEPHROTOXIC-MEDS"  TO AT-CODE (10).
043700     MOVE "HIGH"              TO AT-SEVERITY (10).
043800     MOVE "ON NEPHROTOXIC MEDICATION WITH DECLINING EGFR"
043900                              TO AT-MESSAGE (10).
044000     MOVE "REVIEW MEDICATION LIST FOR NEPHROTOXIC AGENTS"
044100                              TO AT-ACTION (10).
044200
044300     MOVE "MODERATE-ANEMIA"   TO AT-CODE (11).
044400     MOVE "HIGH"              TO AT-SEVERITY (11).
044500     MOVE "HEMOGLOBIN 9.0 TO 11.0 WITH STAGE 3 OR HIGHER"
044600                              TO AT-MESSAGE (11).
044700     MOVE "EVALUATE IRON STUDIES AND ESA CANDIDACY"
044800                              TO AT-ACTION (11).
044900
045000     MOVE "MODERATE-HYPERKALEMIA" TO AT-CODE (12).
045100     MOVE "HIGH"              TO AT-SEVERITY (12).
045200     MOVE "SERUM POTASSIUM 5.5 TO 6.0 MEQ/L"
045300                              TO AT-MESSAGE (12).
045400     MOVE "RECHECK POTASSIUM, REVIEW DIET AND MEDS"
045500                              TO AT-ACTION (12).
045600
045700     MOVE "NO-RAS-INHIBITOR"  TO AT-CODE (13).
045800     MOVE "MODERATE"          TO AT-SEVERITY (13).
045900     MOVE "ALBUMINURIA PRESENT, NOT ON RAS INHIBITOR"
046000                              TO AT-MESSAGE (13).
046100     MOVE "CONSIDER STARTING A RAS INHIBITOR"
046200                              TO AT-ACTION (13).
046300
046400     MOVE "NO-SGLT2I"         TO AT-CODE (14).
046500     MOVE "MODERATE"          TO AT-SEVERITY (14).
046600     MOVE "DIABETIC CKD PATIENT NOT ON SGLT2 INHIBITOR"
046700                              TO AT-MESSAGE (14).
046800     MOVE "CONSIDER STARTING AN SGLT2 INHIBITOR"
046900                              TO AT-ACTION (14).
047000
047100     MOVE "OBESITY"           TO AT-CODE (15).
047200     MOVE "MODERATE"          TO AT-SEVERITY (15).
047300     MOVE "BODY MASS INDEX 30 OR ABOVE"
047400                              TO AT-MESSAGE (15).
047500     MOVE "REFER TO WEIGHT MANAGEMENT PROGRAM"
047600                              TO AT-ACTION (15).
047700
047800     MOVE "ACTIVE-SMOKING"    TO AT-CODE (16).
047900     MOVE "MODERATE"          TO AT-SEVERITY (16).
048000     MOVE "CURRENT SMOKER WITH CKD"
048100                              TO AT-MESSAGE (16).
048200     MOVE "OFFER SMOKING CESSATION COUNSELING"
048300                              TO AT-ACTION (16).
048400
048500     MOVE "PROGRESSIVE-CKD"   TO AT-CODE (17).
048600     MOVE "MODERATE"          TO AT-SEVERITY (17).
048700     MOVE "PROGRESSIVE EGFR DECLINE, STAGE 3 OR HIGHER"
048800                              TO AT-MESSAGE (17).
048900     MOVE "SCHEDULE FOLLOW-UP LABS IN 3 MONTHS"
049000                              TO AT-ACTION (17).
049100
049200 115-ZERO-ONE-FREQ-RTN.
049300     MOVE ZERO TO AT-FREQ-COUNT (AT-NDX).
049400
049500******************************************************************
049600* 120-READ-PATIENT-MASTER-RTN - STANDARD SEQUENTIAL READ WITH    *
049700* AT-END SWITCH.  FD BUFFER IS A FLAT X(120); THE STRUCTURED     *
049800* COPY IS MOVED IN SEPARATELY SO RULE PARAGRAPHS NEVER TOUCH     *
049900* THE FD AREA DIRECTLY.                                          *
050000******************************************************************
050100 120-READ-PATIENT-MASTER-RTN.
050200     MOVE "120-READ-PATIENT-MASTER-RTN" TO PARA-NAME.
050300     READ PATIENT-MASTER-FILE INTO WS-PATIENT-MASTER-REC
050400         AT END
050500             MOVE "Y" TO WS-EOF-SW
050600         NOT AT END
050700             ADD 1 TO WS-TOTAL-SCANNED.
050800
050900******************************************************************
051000* 200-PROCESS-PATIENT-RTN - ONE PASS OF THE MAIN LOOP: EVALUATE  *
051100* THE RULE CATALOGUE AGAINST THE CURRENT PATIENT, FILE THE       *
051200* RESULT IF ANY RULE FIRED, READ THE NEXT RECORD.                *
051300******************************************************************
051400 200-PROCESS-PATIENT-RTN.
051500     MOVE "200-PROCESS-PATIENT-RTN" TO PARA-NAME.
051600     PERFORM 205-EVALUATE-RULES-RTN.
051700     IF WS-ALERT-COUNT-WK > ZERO
051800         ADD 1 TO WS-TABLE-SIZE
051900         PERFORM 230-ASSIGN-PRIORITY-RTN
052000         PERFORM 240-ADD-TO-RISK-TABLE-RTN.
052100     PERFORM 120-READ-PATIENT-MASTER-RTN.
052200
052300******************************************************************
052400* 205-EVALUATE-RULES-RTN - RESETS THE PER-PATIENT WORK AREAS     *
052500* THEN RUNS ALL SEVENTEEN RULE TESTS IN CATALOGUE ORDER.         *
052600******************************************************************
052700 205-EVALUATE-RULES-RTN.
052800     MOVE "205-EVALUATE-RULES-RTN" TO PARA-NAME.
052900     MOVE ZERO  TO WS-SCORE  WS-ALERT-COUNT-WK.
053000     PERFORM 210-RAPID-DECLINE-RTN       THRU 210-EXIT.
053100     PERFORM 211-NO-SPECIALIST-RTN       THRU 211-EXIT.
053200     PERFORM 212-HYPERKALEMIA-RTN        THRU 212-EXIT.
053300     PERFORM 213-SEVERE-ANEMIA-RTN       THRU 213-EXIT.
053400     PERFORM 214-NEPHROTIC-DECLINE-RTN   THRU 214-EXIT.
053500     PERFORM 215-HEAVY-PROTEINURIA-RTN   THRU 215-EXIT.
053600     PERFORM 216-UNCONTROLLED-HTN-RTN    THRU 216-EXIT.
053700     PERFORM 217-UNCONTROLLED-DM-RTN     THRU 217-EXIT.
053800     PERFORM 218-HYPERPHOSPHATEMIA-RTN   THRU 218-EXIT.
053900     PERFORM 219-NEPHROTOXIC-MEDS-RTN    THRU 219-EXIT.
054000     PERFORM 220-MODERATE-ANEMIA-RTN     THRU 220-EXIT.
054100     PERFORM 221-MODERATE-HYPERK-RTN     THRU 221-EXIT.
054200     PERFORM 222-NO-RAS-INHIBITOR-RTN    THRU 222-EXIT.
054300     PERFORM 223-NO-SGLT2I-RTN           THRU 223-EXIT.
054400     PERFORM 224-OBESITY-RTN             THRU 224-EXIT.
054500     PERFORM 225-ACTIVE-SMOKING-RTN      THRU 225-EXIT.
054600     PERFORM 226-PROGRESSIVE-CKD-RTN     THRU 226-EXIT.
054700
054800******************************************************************
054900* RULE 1 - RAPID-DECLINE.  CRITICAL, 10 POINTS.                 *
055000******************************************************************
055100 210-RAPID-DECLINE-RTN.
055200     IF PAT-TREND-DOWN AND PAT-EGFR-CHANGE <= -10.0
055300         ADD 10 TO WS-SCORE
055400         MOVE 1 TO AT-NDX
055500         PERFORM 280-RECORD-ALERT-RTN.
055600 210-EXIT. EXIT.
055700
055800******************************************************************
055900* RULE 2 - NO-SPECIALIST.  CRITICAL, 10 POINTS.                 *
056000******************************************************************
056100 211-NO-SPECIALIST-RTN.
056200     IF PAT-CKD-STAGE >= 4 AND PAT-NEPHRO-REF NOT = "Y"
056300         ADD 10 TO WS-SCORE
056400         MOVE 2 TO AT-NDX
056500         PERFORM 280-RECORD-ALERT-RTN.
056600 211-EXIT. EXIT.
056700
056800******************************************************************
056900* RULE 3 - HYPERKALEMIA.  CRITICAL, 10 POINTS.                  *
057000******************************************************************
057100 212-HYPERKALEMIA-RTN.
057200     IF PAT-K > 6.0
057300         ADD 10 TO WS-SCORE
057400         MOVE 3 TO AT-NDX
057500         PERFORM 280-RECORD-ALERT-RTN.
057600 212-EXIT. EXIT.
057700
057800******************************************************************
057900* RULE 4 - SEVERE-ANEMIA.  CRITICAL, 10 POINTS.                 *
058000******************************************************************
058100 213-SEVERE-ANEMIA-RTN.
058200     IF PAT-HGB < 9.0 AND PAT-CKD-STAGE >= 3
058300         ADD 10 TO WS-SCORE
058400         MOVE 4 TO AT-NDX
058500         PERFORM 280-RECORD-ALERT-RTN.
058600 213-EXIT. EXIT.
058700
058800******************************************************************
058900* RULE 5 - NEPHROTIC-DECLINE.  CRITICAL, 10 POINTS.             *
059000******************************************************************
059100 214-NEPHROTIC-DECLINE-RTN.
059200     IF PAT-UACR > 300.0 AND PAT-TREND-DOWN
059300         ADD 10 TO WS-SCORE
059400         MOVE 5 TO AT-NDX
059500         PERFORM 280-RECORD-ALERT-RTN.
059600 214-EXIT. EXIT.
059700
059800******************************************************************
059900* RULE 6 - HEAVY-PROTEINURIA.  HIGH, 5 POINTS.                  *
060000******************************************************************
060100 215-HEAVY-PROTEINURIA-RTN.
060200     IF PAT-PROT-A3 AND PAT-UACR <= 300.0
060300         ADD 5 TO WS-SCORE
060400         MOVE 6 TO AT-NDX
060500         PERFORM 280-RECORD-ALERT-RTN.
060600 215-EXIT. EXIT.
060700
060800******************************************************************
060900* RULE 7 - UNCONTROLLED-HTN.  HIGH, 5 POINTS.                   *
061000******************************************************************
061100 216-UNCONTROLLED-HTN-RTN.
061200     IF (PAT-SYS-BP >= 140 OR PAT-DIA-BP >= 90)
061300             AND PAT-CKD-STAGE >= 3
061400         ADD 5 TO WS-SCORE
061500         MOVE 7 TO AT-NDX
061600         PERFORM 280-RECORD-ALERT-RTN.
061700 216-EXIT. EXIT.
061800
061900******************************************************************
062000* RULE 8 - UNCONTROLLED-DM.  HIGH, 5 POINTS.                    *
062100******************************************************************
062200 217-UNCONTROLLED-DM-RTN.
062300     IF PAT-HBA1C > 7.5 AND PAT-DIABETIC
062400         ADD 5 TO WS-SCORE
062500         MOVE 8 TO AT-NDX
062600         PERFORM 280-RECORD-ALERT-RTN.
062700 217-EXIT. EXIT.
062800
062900******************************************************************
063000* RULE 9 - HYPERPHOSPHATEMIA.  HIGH, 5 POINTS.                  *
063100******************************************************************
063200 218-HYPERPHOSPHATEMIA-RTN.
063300     IF PAT-PHOS > 4.5 AND PAT-CKD-STAGE >= 4
063400         ADD 5 TO WS-SCORE
063500         MOVE 9 TO AT-NDX
063600         PERFORM 280-RECORD-ALERT-RTN.
063700 218-EXIT. EXIT.
063800
063900******************************************************************
064000* RULE 10 - NEPHROTOXIC-MEDS.  HIGH, 5 POINTS.                  *
064100******************************************************************
064200 219-NEPHROTOXIC-MEDS-RTN.
064300     IF PAT-ON-NEPHROTOXIC AND PAT-TREND-DOWN
064400         ADD 5 TO WS-SCORE
064500         MOVE 10 TO AT-NDX
064600         PERFORM 280-RECORD-ALERT-RTN.
064700 219-EXIT. EXIT.
064800
064900******************************************************************
065000* RULE 11 - MODERATE-ANEMIA.  HIGH, 5 POINTS.                   *
065100******************************************************************
065200 220-MODERATE-ANEMIA-RTN.
065300     IF PAT-HGB >= 9.0 AND PAT-HGB < 11.0 AND PAT-CKD-STAGE >= 3
065400         ADD 5 TO WS-SCORE
065500         MOVE 11 TO AT-NDX
065600         PERFORM 280-RECORD-ALERT-RTN.
065700 220-EXIT. EXIT.
065800
065900******************************************************************
066000* RULE 12 - MODERATE-HYPERKALEMIA.  HIGH, 5 POINTS.             *
066100******************************************************************
066200 221-MODERATE-HYPERK-RTN.
066300     IF PAT-K > 5.5 AND PAT-K <= 6.0
066400         ADD 5 TO WS-SCORE
066500         MOVE 12 TO AT-NDX
066600         PERFORM 280-RECORD-ALERT-RTN.
066700 221-EXIT. EXIT.
066800
066900******************************************************************
067000* RULE 13 - NO-RAS-INHIBITOR.  MODERATE, 2 POINTS.              *
067100******************************************************************
067200 222-NO-RAS-INHIBITOR-RTN.
067300     IF PAT-CKD-STAGE >= 2 AND PAT-UACR > 30.0
067400             AND PAT-ON-RASI NOT = "Y"
067500         ADD 2 TO WS-SCORE
067600         MOVE 13 TO AT-NDX
067700         PERFORM 280-RECORD-ALERT-RTN.
067800 222-EXIT. EXIT.
067900
068000******************************************************************
068100* RULE 14 - NO-SGLT2I.  MODERATE, 2 POINTS.                     *
068200******************************************************************
068300 223-NO-SGLT2I-RTN.
068400     IF PAT-DIABETIC AND PAT-CKD-STAGE >= 2
068500             AND PAT-ON-SGLT2I NOT = "Y" AND PAT-EGFR >= 20.0
068600         ADD 2 TO WS-SCORE
068700         MOVE 14 TO AT-NDX
068800         PERFORM 280-RECORD-ALERT-RTN.
068900 223-EXIT. EXIT.
069000
069100******************************************************************
069200* RULE 15 - OBESITY.  MODERATE, 2 POINTS.                       *
069300******************************************************************
069400 224-OBESITY-RTN.
069500     IF PAT-BMI >= 30.0 AND PAT-CKD-STAGE >= 2
069600         ADD 2 TO WS-SCORE
069700         MOVE 15 TO AT-NDX
069800         PERFORM 280-RECORD-ALERT-RTN.
069900 224-EXIT. EXIT.
070000
070100******************************************************************
070200* RULE 16 - ACTIVE-SMOKING.  MODERATE, 2 POINTS.                *
070300******************************************************************
070400 225-ACTIVE-SMOKING-RTN.
070500     IF PAT-SMOKE-CURRENT AND PAT-CKD-STAGE >= 2
070600         ADD 2 TO WS-SCORE
070700         MOVE 16 TO AT-NDX
070800         PERFORM 280-RECORD-ALERT-RTN.
070900 225-EXIT. EXIT.
071000
071100******************************************************************
071200* RULE 17 - PROGRESSIVE-CKD.  MODERATE, 2 POINTS.               *
071300******************************************************************
071400 226-PROGRESSIVE-CKD-RTN.
071500     IF PAT-CKD-STAGE >= 3 AND PAT-TREND-DOWN
071600             AND PAT-EGFR-CHANGE < -5.0
071700         ADD 2 TO WS-SCORE
071800         MOVE 17 TO AT-NDX
071900         PERFORM 280-RECORD-ALERT-RTN.
072000 226-EXIT. EXIT.
072100
072200******************************************************************
072300* 280-RECORD-ALERT-RTN - COMMON ROUTINE CALLED BY EVERY RULE     *
072400* THAT FIRES.  AT-NDX MUST BE SET TO THE FIRING RULE'S TABLE     *
072500* ROW BEFORE THIS IS PERFORMED.                                  *
072600******************************************************************
072700 280-RECORD-ALERT-RTN.
072800     ADD 1 TO WS-ALERT-COUNT-WK.
072900     MOVE AT-CODE (AT-NDX) TO WS-CURRENT-ALERT-CODE.
073000     MOVE WS-CURRENT-ALERT-CODE
073100                         TO WS-TEMP-ALERT-CODE (WS-ALERT-COUNT-WK).
073200     ADD 1 TO AT-FREQ-COUNT (AT-NDX).
073300
073400******************************************************************
073500* 230-ASSIGN-PRIORITY-RTN - TIER FROM TOTAL SCORE.  WS-TABLE-    *
073600* SIZE WAS ALREADY ADVANCED BY THE CALLER SO THE SUBSCRIPT HERE  *
073700* IS ALWAYS A PLAIN DATA-NAME, NEVER AN INLINE EXPRESSION.       *
073800******************************************************************
073900 230-ASSIGN-PRIORITY-RTN.
074000     MOVE "230-ASSIGN-PRIORITY-RTN" TO PARA-NAME.
074100     EVALUATE TRUE
074200         WHEN WS-SCORE >= 20
074300             MOVE "CRITICAL" TO RT-PRIORITY (WS-TABLE-SIZE)
074400         WHEN WS-SCORE >= 10
074500             MOVE "HIGH"     TO RT-PRIORITY (WS-TABLE-SIZE)
074600         WHEN WS-SCORE >= 5
074700             MOVE "MODERATE" TO RT-PRIORITY (WS-TABLE-SIZE)
074800         WHEN OTHER
074900             MOVE "LOW"      TO RT-PRIORITY (WS-TABLE-SIZE)
075000     END-EVALUATE.
075100
075200******************************************************************
075300* 240-ADD-TO-RISK-TABLE-RTN - FILES THE FLAGGED PATIENT INTO     *
075400* THE IN-MEMORY RISK TABLE FOR LATER SORTING, WRITING AND        *
075500* REPORTING.                                                     *
075600******************************************************************
075700 240-ADD-TO-RISK-TABLE-RTN.
075800     MOVE "240-ADD-TO-RISK-TABLE-RTN" TO PARA-NAME.
075900     MOVE PAT-ID                  TO RT-PAT-ID (WS-TABLE-SIZE).
076000     MOVE PAT-NAME                TO RT-NAME (WS-TABLE-SIZE).
076100     MOVE PAT-MRN                 TO RT-MRN (WS-TABLE-SIZE).
076200     MOVE PAT-AGE                 TO RT-AGE (WS-TABLE-SIZE).
076300     MOVE PAT-GENDER              TO RT-GENDER (WS-TABLE-SIZE).
076400     MOVE PAT-CKD-STAGE           TO RT-STAGE (WS-TABLE-SIZE).
076500     MOVE PAT-EGFR                TO RT-EGFR (WS-TABLE-SIZE).
076600     MOVE PAT-EGFR-TREND          TO RT-EGFR-TREND (WS-TABLE-SIZE).
076700     MOVE PAT-EGFR-CHANGE         TO RT-EGFR-CHANGE (WS-TABLE-SIZE).
076800     MOVE WS-SCORE                TO RT-SCORE (WS-TABLE-SIZE).
076900     MOVE WS-ALERT-COUNT-WK       TO RT-ALERT-COUNT (WS-TABLE-SIZE).
077000
077100     PERFORM 245-COPY-ALERT-CODES-RTN
077200         VARYING AT-NDX2 FROM 1 BY 1
077300         UNTIL AT-NDX2 > WS-ALERT-COUNT-WK.
077400
077500     ADD 1 TO WS-TOTAL-FLAGGED.
077600     EVALUATE RT-PRIORITY (WS-TABLE-SIZE)
077700         WHEN "CRITICAL" ADD 1 TO WS-CRITICAL-COUNT
077800         WHEN "HIGH"     ADD 1 TO WS-HIGH-COUNT
077900         WHEN "MODERATE" ADD 1 TO WS-MODERATE-COUNT
078000         WHEN OTHER      ADD 1 TO WS-LOW-COUNT
078100     END-EVALUATE.
078200
078300 245-COPY-ALERT-CODES-RTN.
078400     MOVE WS-TEMP-ALERT-CODE (AT-NDX2)
078500                  TO RT-ALERT-CODE (WS-TABLE-SIZE, AT-NDX2).
078600
078700******************************************************************
078800* 500-SORT-RISK-TABLE-RTN - IN-MEMORY INSERTION SORT ON RT-SCORE *
078900* DESCENDING, MODELLED ON THE SHOP'S STANDARD ARRAY-SORT IDIOM.  *
079000* ROWS ARE SWAPPED WHOLE VIA THE WS-RISK-ROW FLAT-STRING         *
079100* REDEFINITION RATHER THAN FIELD BY FIELD.  A PRIOR-INDEX WORK   *
079200* FIELD IS ALWAYS COMPUTED BEFORE IT IS USED AS A SUBSCRIPT -    *
079300* SUBSCRIPTS MAY NOT BE ARITHMETIC EXPRESSIONS.                  *
079400******************************************************************
079500* 051590 DO - SORT ADDED, REPORT WAS GOING OUT UNORDERED          051590
079600 500-SORT-RISK-TABLE-RTN.
079700     MOVE "500-SORT-RISK-TABLE-RTN" TO PARA-NAME.
079800     IF WS-TABLE-SIZE < 2
079900         GO TO 500-EXIT.
080000
080100     PERFORM 505-INSERTION-PASS-RTN
080200         VARYING WS-MOVE-FROM FROM 2 BY 1
080300         UNTIL WS-MOVE-FROM > WS-TABLE-SIZE.
080400 500-EXIT. EXIT.
080500
080600 505-INSERTION-PASS-RTN.
080700     MOVE WS-RISK-ROW (WS-MOVE-FROM) TO WS-SWAP-ROW.
080800     MOVE RT-SCORE (WS-MOVE-FROM) TO WS-HOLD-SCORE.
080900     MOVE WS-MOVE-FROM TO WS-MOVE-BACK.
081000     PERFORM 507-TEST-AND-SHIFT-RTN THRU 507-EXIT.
081100     IF WS-MOVE-BACK NOT = WS-MOVE-FROM
081200         MOVE WS-SWAP-ROW TO WS-RISK-ROW (WS-MOVE-BACK).
081300
081400 507-TEST-AND-SHIFT-RTN.
081500     IF WS-MOVE-BACK NOT > 1
081600         GO TO 507-EXIT.
081700     SUBTRACT 1 FROM WS-MOVE-BACK GIVING WS-PRIOR-NDX.
081800     IF RT-SCORE (WS-PRIOR-NDX) >= WS-HOLD-SCORE
081900         GO TO 507-EXIT.
082000     MOVE WS-RISK-ROW (WS-PRIOR-NDX) TO WS-RISK-ROW (WS-MOVE-BACK).
082100     MOVE WS-PRIOR-NDX TO WS-MOVE-BACK.
082200     GO TO 507-TEST-AND-SHIFT-RTN.
082300 507-EXIT. EXIT.
082400
082500******************************************************************
082600* 510-SORT-ALERT-FREQ-RTN - SAME INSERTION-SORT IDIOM, APPLIED   *
082700* TO THE SEVENTEEN-ROW ALERT CATALOGUE SO THE REPORT'S TOP-10    *
082800* SECTION CAN BE PRINTED IN DESCENDING FREQUENCY ORDER.          *
082900******************************************************************
083000 510-SORT-ALERT-FREQ-RTN.
083100     MOVE "510-SORT-ALERT-FREQ-RTN" TO PARA-NAME.
083200     PERFORM 515-ALERT-INSERTION-PASS-RTN
083300         VARYING AT-NDX FROM 2 BY 1
083400         UNTIL AT-NDX > 17.
083500
083600 515-ALERT-INSERTION-PASS-RTN.
083700     MOVE WS-ALERT-FLAT (AT-NDX) TO WS-ALERT-FLAT-HOLD.
083800     MOVE AT-FREQ-COUNT (AT-NDX) TO WS-ALERT-HOLD-FREQ.
083900     MOVE AT-NDX TO WS-ALERT-BACK-NDX.
084000     PERFORM 517-ALERT-TEST-AND-SHIFT-RTN THRU 517-EXIT.
084100     IF WS-ALERT-BACK-NDX NOT = AT-NDX
084200         MOVE WS-ALERT-FLAT-HOLD TO WS-ALERT-FLAT (WS-ALERT-BACK-NDX).
084300
084400 517-ALERT-TEST-AND-SHIFT-RTN.
084500     IF WS-ALERT-BACK-NDX NOT > 1
084600         GO TO 517-EXIT.
084700     SUBTRACT 1 FROM WS-ALERT-BACK-NDX GIVING WS-ALERT-PRIOR-NDX.
084800     IF AT-FREQ-COUNT (WS-ALERT-PRIOR-NDX) >= WS-ALERT-HOLD-FREQ
084900         GO TO 517-EXIT.
085000     MOVE WS-ALERT-FLAT (WS-ALERT-PRIOR-NDX)
085100                  TO WS-ALERT-FLAT (WS-ALERT-BACK-NDX).
085200     MOVE WS-ALERT-PRIOR-NDX TO WS-ALERT-BACK-NDX.
085300     GO TO 517-ALERT-TEST-AND-SHIFT-RTN.
085400 517-EXIT. EXIT.
085500
085600******************************************************************
085700* 600-WRITE-OUTPUT-RTN - WRITES THE RISK-ASSESSMENT FILE IN      *
085800* DESCENDING-SEVERITY ORDER, NOW THAT 500-SORT-RISK-TABLE-RTN    *
085900* HAS PUT THE TABLE IN THAT ORDER.                               *
086000******************************************************************
086100 600-WRITE-OUTPUT-RTN.
086200     MOVE "600-WRITE-OUTPUT-RTN" TO PARA-NAME.
086300     IF WS-TABLE-SIZE = ZERO
086400         GO TO 600-EXIT.
086500     PERFORM 610-WRITE-ONE-RISK-REC-RTN
086600         VARYING RT-NDX FROM 1 BY 1
086700         UNTIL RT-NDX > WS-TABLE-SIZE.
086800 600-EXIT. EXIT.
086900
087000 610-WRITE-ONE-RISK-REC-RTN.
087100     MOVE RT-PAT-ID (RT-NDX)      TO RA-PAT-ID.
087200     MOVE RT-NAME (RT-NDX)        TO RA-NAME.
087300     MOVE RT-MRN (RT-NDX)         TO RA-MRN.
087400     MOVE RT-SCORE (RT-NDX)       TO RA-SCORE.
087500     MOVE RT-PRIORITY (RT-NDX)    TO RA-PRIORITY.
087600     MOVE RT-ALERT-COUNT (RT-NDX) TO RA-ALERT-COUNT.
087700     MOVE SPACE TO RA-ALERT-CODES (1) RA-ALERT-CODES (2)
087800                   RA-ALERT-CODES (3) RA-ALERT-CODES (4)
087900                   RA-ALERT-CODES (5) RA-ALERT-CODES (6)
088000                   RA-ALERT-CODES (7) RA-ALERT-CODES (8)
088100                   RA-ALERT-CODES (9) RA-ALERT-CODES (10)
088200                   RA-ALERT-CODES (11) RA-ALERT-CODES (12)
088300                   RA-ALERT-CODES (13) RA-ALERT-CODES (14)
088400                   RA-ALERT-CODES (15) RA-ALERT-CODES (16)
088500                   RA-ALERT-CODES (17).
088600     PERFORM 615-MOVE-ONE-CODE-RTN
088700         VARYING RT-NDX2 FROM 1 BY 1
088800         UNTIL RT-NDX2 > 17.
088900     WRITE RISK-ASSESSMENT-FILE FROM WS-RISK-ASSESSMENT-OUT.
089000     IF WS-RISKOUT-STATUS NOT = "00"
089100         MOVE "WRITE FAILED - RISK ASSESSMENT OUT"
089200                                  TO ABEND-REASON
089300         PERFORM 950-ABEND-RTN.
089400
089500 615-MOVE-ONE-CODE-RTN.
089600     MOVE RT-ALERT-CODE (RT-NDX, RT-NDX2)
089700                         TO RA-ALERT-CODES (RT-NDX2).
089800
089900******************************************************************
090000* 700 THRU 799 - REPORT WRITER.  HEADER/PRIORITY-DISTRIBUTION/   *
090100* TOP-ALERTS SECTIONS ONCE, THEN THE CRITICAL DETAIL BLOCKS,     *
090200* THEN THE CAPPED HIGH-PRIORITY SECTION, THEN THE TRAILER.       *
090300******************************************************************
090400 700-PRINT-REPORT-RTN.
090500     MOVE "700-PRINT-REPORT-RTN" TO PARA-NAME.
090600     PERFORM 710-PRINT-HEADER-RTN.
090700     PERFORM 720-PRINT-PRIORITY-DIST-RTN THRU 720-EXIT.
090800     PERFORM 730-PRINT-TOP-ALERTS-RTN.
090900     IF WS-TABLE-SIZE > ZERO
091000         PERFORM 740-PRINT-CRITICAL-DETAIL-RTN THRU 740-EXIT
091100             VARYING RT-NDX FROM 1 BY 1
091200             UNTIL RT-NDX > WS-TABLE-SIZE
091300         PERFORM 750-PRINT-HIGH-DETAIL-RTN THRU 750-EXIT
091400             VARYING RT-NDX FROM 1 BY 1
091500             UNTIL RT-NDX > WS-TABLE-SIZE.
091600     PERFORM 790-CHECK-PAGINATION-RTN.
091700     WRITE RISK-REPORT-LINE FROM WS-TRAILER-LINE.
091800
091900 710-PRINT-HEADER-RTN.
092000     MOVE "710-PRINT-HEADER-RTN" TO PARA-NAME.
092100     ADD 1 TO WS-PAGE-COUNT.
092200     MOVE WS-RUN-DATE-CCYYMMDD TO WSH-RUN-DATE.
092300     MOVE WS-PAGE-COUNT TO WSH-PAGE-NO.
092400     WRITE RISK-REPORT-LINE FROM WS-HEADER-LINE-1.
092500     WRITE RISK-REPORT-LINE FROM WS-HEADER-LINE-2
092600         AFTER ADVANCING 1 LINE.
092700
092800     COMPUTE WS-PCT-FLAGGED ROUNDED =
092900         WS-TOTAL-FLAGGED / WS-TOTAL-SCANNED * 100
093000         ON SIZE ERROR MOVE ZERO TO WS-PCT-FLAGGED.
093100     MOVE WS-TOTAL-SCANNED TO WSH-TOTAL-SCANNED.
093200     MOVE WS-TOTAL-FLAGGED TO WSH-TOTAL-FLAGGED.
093300     MOVE WS-PCT-FLAGGED   TO WSH-PCT-FLAGGED.
093400     WRITE RISK-REPORT-LINE FROM WS-HEADER-LINE-3
093500         AFTER ADVANCING 1 LINE.
093600     MOVE ZERO TO WS-LINE-COUNT.
093700
093800* 040304 DO - PARAGRAPH RENUMBERED, WAS 590 BEFORE CLEANUP        040304
093900 720-PRINT-PRIORITY-DIST-RTN.
094000     MOVE "720-PRINT-PRIORITY-DIST-RTN" TO PARA-NAME.
094100     IF WS-TOTAL-FLAGGED = ZERO
094200         GO TO 720-EXIT.
094300
094400     MOVE "CRITICAL" TO WSP-TIER.
094500     MOVE WS-CRITICAL-COUNT TO WSP-COUNT.
094600     COMPUTE WS-PCT-TIER ROUNDED =
094700         WS-CRITICAL-COUNT / WS-TOTAL-FLAGGED * 100
094800         ON SIZE ERROR MOVE ZERO TO WS-PCT-TIER.
094900     MOVE WS-PCT-TIER TO WSP-PCT.
095000     WRITE RISK-REPORT-LINE FROM WS-PRIORITY-LINE
095100         AFTER ADVANCING 2 LINES.
095200
095300     MOVE "HIGH"     TO WSP-TIER.
095400     MOVE WS-HIGH-COUNT TO WSP-COUNT.
095500     COMPUTE WS-PCT-TIER ROUNDED =
095600         WS-HIGH-COUNT / WS-TOTAL-FLAGGED * 100
095700         ON SIZE ERROR MOVE ZERO TO WS-PCT-TIER.
095800     MOVE WS-PCT-TIER TO WSP-PCT.
095900     WRITE RISK-REPORT-LINE FROM WS-PRIORITY-LINE
096000         AFTER ADVANCING 1 LINE.
096100
096200     MOVE "MODERATE" TO WSP-TIER.
096300     MOVE WS-MODERATE-COUNT TO WSP-COUNT.
096400     COMPUTE WS-PCT-TIER ROUNDED =
096500         WS-MODERATE-COUNT / WS-TOTAL-FLAGGED * 100
096600         ON SIZE ERROR MOVE ZERO TO WS-PCT-TIER.
096700     MOVE WS-PCT-TIER TO WSP-PCT.
096800     WRITE RISK-REPORT-LINE FROM WS-PRIORITY-LINE
096900         AFTER ADVANCING 1 LINE.
097000 720-EXIT. EXIT.
097100
097200 730-PRINT-TOP-ALERTS-RTN.
097300     MOVE "730-PRINT-TOP-ALERTS-RTN" TO PARA-NAME.
097400     MOVE ZERO TO WS-TOP-ALERT-NDX.
097500     PERFORM 735-PRINT-ONE-TOP-ALERT-RTN THRU 735-EXIT
097600         VARYING AT-NDX FROM 1 BY 1
097700         UNTIL AT-NDX > 17 OR WS-TOP-ALERT-NDX >= 10.
097800
097900 735-PRINT-ONE-TOP-ALERT-RTN.
098000     IF AT-FREQ-COUNT (AT-NDX) = ZERO
098100         GO TO 735-EXIT.
098200     ADD 1 TO WS-TOP-ALERT-NDX.
098300     MOVE WS-TOP-ALERT-NDX TO WST-RANK.
098400     MOVE AT-CODE (AT-NDX) TO WST-CODE.
098500     MOVE AT-FREQ-COUNT (AT-NDX) TO WST-COUNT.
098600     WRITE RISK-REPORT-LINE FROM WS-TOP-ALERT-LINE
098700         AFTER ADVANCING 1 LINE.
098800 735-EXIT. EXIT.
098900
099000******************************************************************
099100* 740-PRINT-CRITICAL-DETAIL-RTN - ONE FULL BLOCK (NAME/MRN/AGE/  *
099200* GENDER/STAGE/EGFR, ONE LINE PER ALERT PLUS ACTION LINE) FOR    *
099300* EVERY CRITICAL-PRIORITY PATIENT IN THE SORTED TABLE.           *
099400******************************************************************
099500 740-PRINT-CRITICAL-DETAIL-RTN.
099600     IF RT-PRIORITY (RT-NDX) NOT = "CRITICAL"
099700         GO TO 740-EXIT.
099800     PERFORM 790-CHECK-PAGINATION-RTN.
099900     PERFORM 745-BUILD-DETAIL-LINES-RTN.
100000     PERFORM 748-PRINT-ALERTS-FOR-ROW-RTN
100100         VARYING RT-NDX2 FROM 1 BY 1
100200         UNTIL RT-NDX2 > RT-ALERT-COUNT (RT-NDX).
100300 740-EXIT. EXIT.
100400
100500 745-BUILD-DETAIL-LINES-RTN.
100600     MOVE RT-NAME (RT-NDX) TO WSD-NAME.
100700     MOVE RT-MRN (RT-NDX)  TO WSD-MRN.
100800     MOVE RT-AGE (RT-NDX)  TO WS-TEMP-AGE-3.
100900     MOVE RT-GENDER (RT-NDX) TO WS-TEMP-GENDER-1.
101000     STRING WS-TEMP-AGE-3 "/" WS-TEMP-GENDER-1
101100             DELIMITED BY SIZE INTO WSD-AGE-GENDER.
101200     MOVE RT-STAGE (RT-NDX) TO WSD-STAGE.
101300     WRITE RISK-REPORT-LINE FROM WS-DETAIL-LINE-1
101400         AFTER ADVANCING 2 LINES.
101500     ADD 2 TO WS-LINE-COUNT.
101600
101700     MOVE RT-EGFR (RT-NDX) TO WSD-EGFR.
101800     EVALUATE RT-EGFR-TREND (RT-NDX)
101900         WHEN "D" MOVE "TREND DOWN" TO WSD-TREND
102000         WHEN "U" MOVE "TREND UP"   TO WSD-TREND
102100         WHEN OTHER MOVE "STABLE"   TO WSD-TREND
102200     END-EVALUATE.
102300     MOVE RT-EGFR-CHANGE (RT-NDX) TO WSD-CHANGE.
102400     MOVE RT-SCORE (RT-NDX) TO WSD-SCORE.
102500     WRITE RISK-REPORT-LINE FROM WS-DETAIL-LINE-2
102600         AFTER ADVANCING 1 LINE.
102700     ADD 1 TO WS-LINE-COUNT.
102800
102900 748-PRINT-ALERTS-FOR-ROW-RTN.
103000     PERFORM 749-FIND-ALERT-INFO-RTN.
103100     MOVE AT-SEVERITY (AT-NDX) TO WSA-SEVERITY.
103200     MOVE AT-MESSAGE (AT-NDX) TO WSA-MESSAGE.
103300     WRITE RISK-REPORT-LINE FROM WS-ALERT-LINE
103400         AFTER ADVANCING 1 LINE.
103500     MOVE AT-ACTION (AT-NDX) TO WSA-ACTION.
103600     WRITE RISK-REPORT-LINE FROM WS-ACTION-LINE
103700         AFTER ADVANCING 1 LINE.
103800     ADD 2 TO WS-LINE-COUNT.
103900
104000******************************************************************
104100* 749-FIND-ALERT-INFO-RTN - LOCATES THE ALERT-TABLE ROW FOR THE  *
104200* CODE CARRIED AGAINST THIS PATIENT, USING THE SAME SEARCH       *
104300* IDIOM AS THE EQUIPMENT-TABLE LOOKUP ELSEWHERE IN THE SUITE.    *
104400******************************************************************
104500 749-FIND-ALERT-INFO-RTN.
104600     SET AT-NDX TO 1.
104700     SEARCH WS-ALERT-ENTRY
104800         AT END MOVE 1 TO AT-NDX
104900         WHEN AT-CODE (AT-NDX) = RT-ALERT-CODE (RT-NDX, RT-NDX2)
105000             CONTINUE.
105100
105200******************************************************************
105300* 750-PRINT-HIGH-DETAIL-RTN - COMPACT BLOCK (NAME/MRN/SCORE ONLY)*
105400* FOR THE FIRST TWENTY HIGH-PRIORITY PATIENTS; ANY FURTHER ONES  *
105500* ARE COUNTED BUT NOT PRINTED, WITH A TRAILER NOTING THE COUNT.  *
105600******************************************************************
105700* 091594 MF - CAPPED AT 20 BLOCKS, SEE WS-HIGH-SUPPRESSED         091594
105800 750-PRINT-HIGH-DETAIL-RTN.
105900     IF RT-PRIORITY (RT-NDX) NOT = "HIGH"
106000         GO TO 750-EXIT.
106100     IF WS-HIGH-PRINTED >= 20
106200         ADD 1 TO WS-HIGH-SUPPRESSED
106300         GO TO 750-EXIT.
106400     PERFORM 790-CHECK-PAGINATION-RTN.
106500     ADD 1 TO WS-HIGH-PRINTED.
106600     MOVE RT-NAME (RT-NDX) TO WSD-NAME.
106700     MOVE RT-MRN (RT-NDX)  TO WSD-MRN.
106800     MOVE RT-AGE (RT-NDX)  TO WS-TEMP-AGE-3.
106900     MOVE RT-GENDER (RT-NDX) TO WS-TEMP-GENDER-1.
107000     STRING WS-TEMP-AGE-3 "/" WS-TEMP-GENDER-1
107100             DELIMITED BY SIZE INTO WSD-AGE-GENDER.
107200     MOVE RT-STAGE (RT-NDX) TO WSD-STAGE.
107300     WRITE RISK-REPORT-LINE FROM WS-DETAIL-LINE-1
107400         AFTER ADVANCING 1 LINE.
107500     MOVE RT-SCORE (RT-NDX) TO WSD-SCORE.
107600     WRITE RISK-REPORT-LINE FROM WS-DETAIL-LINE-2
107700         AFTER ADVANCING 1 LINE.
107800     ADD 2 TO WS-LINE-COUNT.
107900     IF RT-NDX = WS-TABLE-SIZE AND WS-HIGH-SUPPRESSED > ZERO
108000         PERFORM 755-PRINT-SUPPRESSED-NOTE-RTN.
108100 750-EXIT. EXIT.
108200
108300 755-PRINT-SUPPRESSED-NOTE-RTN.
108400     MOVE SPACE TO WS-TOP-ALERT-LINE.
108500     MOVE WS-HIGH-SUPPRESSED TO WST-COUNT.
108600     MOVE "  " TO WST-RANK.
108700     MOVE "...ADDITIONAL HIGH-PRIORITY PATIENTS SUPPRESSED"
108800                                  TO WST-CODE.
108900     WRITE RISK-REPORT-LINE FROM WS-TOP-ALERT-LINE
109000         AFTER ADVANCING 1 LINE.
109100
109200******************************************************************
109300* 790-CHECK-PAGINATION-RTN - STARTS A NEW PAGE WHEN THE LINE     *
109400* COUNT REACHES THE PAGE DEPTH, SAME BREAK TEST USED ACROSS THE  *
109500* BATCH SUITE'S OTHER PAGINATED REPORTS.                         *
109600******************************************************************
109700 790-CHECK-PAGINATION-RTN.
109800     IF WS-LINE-COUNT >= WS-LINES-PER-PAGE
109900         PERFORM 710-PRINT-HEADER-RTN.
110000
110100******************************************************************
110200* 900-CLEANUP-RTN - CLOSE FILES AND END THE RUN NORMALLY.        *
110300******************************************************************
110400 900-CLEANUP-RTN.
110500     MOVE "900-CLEANUP-RTN" TO PARA-NAME.
110600     CLOSE PATIENT-MASTER-FILE
110700           RISK-ASSESSMENT-FILE
110800           RISK-REPORT-FILE.
110900
111000******************************************************************
111100* 950-ABEND-RTN - SHOP-STANDARD ABEND HANDLING.  WRITES THE      *
111200* REASON TO SYSOUT THEN FORCES AN 0C7 VIA THE STANDARD DIVIDE-   *
111300* BY-ZERO TRICK SO OPERATIONS SEES A CLEAN, CONSISTENT ABEND     *
111400* ACROSS THE WHOLE CLINICAL BATCH SUITE.                        *
111500******************************************************************
111600 950-ABEND-RTN.
111700     MOVE "CKDSCAN"  TO ABEND-PROGRAM-ID.
111800     DISPLAY "CKDSCAN ABEND - " ABEND-REASON.
111900     DISPLAY "LAST PARAGRAPH - " PARA-NAME.
112000     DIVIDE WS-ZERO-DIVISOR INTO WS-ONE-DIVIDEND.

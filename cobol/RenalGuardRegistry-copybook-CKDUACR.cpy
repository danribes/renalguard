000100******************************************************************
000200* CKDUACR --  URINE ALBUMIN/CREATININE RATIO HISTORY RECORD      *
000300*                                                                *
000400* ONE ROW PER LAB DRAW.  A PATIENT MAY CARRY ZERO, ONE OR MANY   *
000500* OF THESE.  FILE ARRIVES SORTED PATIENT ID ASCENDING, DATE      *
000600* DESCENDING SO THE MONITOR CAN TAKE THE FIRST TWO ROWS OF EACH  *
000700* BREAK AS THE CURRENT/PREVIOUS PAIR WITHOUT AN INTERNAL SORT.   *
000800* RECORD IS FULLY PACKED AT 24 BYTES - NO FILLER AVAILABLE.      *
000900*                                                                *
001000* 092290  RK   INITIAL VERSION                                  *
001100* 041594  MF   CONFIRMED DESCENDING-DATE ARRIVAL ORDER W/ LAB    *
001200******************************************************************
001300 01  CKD-UACR-HISTORY-REC.
001400     05  UH-PAT-ID                   PIC X(10).
001500     05  UH-DATE                     PIC 9(08).
001600     05  UH-VALUE                    PIC 9(05)V9(01).

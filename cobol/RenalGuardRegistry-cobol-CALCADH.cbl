000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* CALCADH  -  PURE MEDICATION ADHERENCE CALCULATION ROUTINE      *
000400*                                                                *
000500* CALLED BY UACRMON ONCE PER TREATED PATIENT TO RECOMPUTE THE    *
000600* MEDICATION POSSESSION RATIO AND THE PROPORTION OF DAYS COVERED *
000700* FROM THE RAW REFILL COUNT / DAYS-SUPPLY FIGURES ON THE         *
000800* TREATMENT FILE.  MODELLED ON THE CALC-TYPE-SW CALLING PATTERN  *
000900* USED ACROSS THE CLINICAL BATCH SUITE - ONE SWITCH, TWO CALC    *
001000* PARAGRAPHS, NO FILE ACCESS OF ITS OWN.                         *
001100******************************************************************
001200* CHANGE LOG                                                     *
001300* ---------------------------------------------------------------*
001400* 021291  DO   INITIAL VERSION - MPR ONLY, PER REGISTRY PROJECT  *
001500* 081592  DO   ADDED 200-CALC-PDC - NEPHROLOGY WANTED A DISTINCT-*
001600*              DAYS-COVERED FIGURE, NOT JUST REFILLS*SUPPLY      *
001700* 030794  RK   CAPPED BOTH RESULTS AT 100.0 PER RFC-122          *
001800* 091295  RK   WIDENED WS-COVERED-DAY-TABLE TO 400 ENTRIES FOR   *
001900*              LONGER LOOK-BACK PERIODS                         *
002000* 040897  MF   CORRECTED OVERLAP HANDLING WHEN TWO REFILL        *
002100*              INTERVALS MARK THE SAME DAY TWICE                *
002200* 021599  RK   Y2K REVIEW - PERIOD/INTERVAL MATH IS DAY-COUNT    *
002300*              ONLY, NO 2-DIGIT YEAR FIELDS INVOLVED - NO CHANGE *
002400* 062001  MF   MOVED ZERO-REFILL GUARD AHEAD OF THE DIVIDE TO    *
002500*              STOP AN 0C7 ON A FRESH UNTREATED-TO-TREATED FLIP  *
002600* 051103  DO   CHANGED TEMP-PCT TO COMP-3 FOR CONSISTENCY WITH   *
002700*              THE REST OF THE CLINICAL CALC SUBPROGRAMS         *
002800******************************************************************
002900 PROGRAM-ID.  CALCADH.
003000 AUTHOR. D OKONKWO.
003100 INSTALLATION. RENALGUARD CLINICAL SYSTEMS.
003200 DATE-WRITTEN. 02/12/91.
003300 DATE-COMPILED.
003400 SECURITY. NON-CONFIDENTIAL.
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  MISC-FIELDS.
004700     05  TEMP-PCT                    PIC S9(5)V99 COMP-3.
004800     05  WS-INTERVAL-DAYS            PIC 9(3) COMP.
004900     05  WS-START-DAY                PIC 9(3) COMP.
005000     05  WS-END-DAY                  PIC 9(3) COMP.
005100     05  WS-REFILL-NDX               PIC 9(2) COMP.
005200     05  WS-DAY-NDX                  PIC 9(3) COMP.
005300     05  WS-COVERED-COUNT            PIC 9(3) COMP.
005400
005500 01  WS-COVERED-DAY-TABLE.
005600     05  WS-COVERED-DAY  OCCURS 400 TIMES
005700                         INDEXED BY WS-DAY-X   PIC X(01).
005800
005900******************************************************************
006000* ALTERNATE VIEW OF THE COVERED-DAY MARKER TABLE AS A SINGLE     *
006100* 400-BYTE STRING - USED WHEN THE TALLY PARAGRAPH COUNTS "C"     *
006200* BYTES WITH INSPECT INSTEAD OF WALKING THE TABLE ONE CELL AT    *
006300* A TIME.                                                        *
006400******************************************************************
006500 01  WS-COVERED-DAY-STRING REDEFINES WS-COVERED-DAY-TABLE.
006600     05  WS-COVERED-DAY-ALL          PIC X(400).
006700
006800 01  WS-INTERVAL-WORK.
006900     05  WS-INTERVAL-MIXED           PIC 9(3)V9(2).
007000
007100******************************************************************
007200* ALTERNATE WHOLE/FRACTION VIEW OF THE INTERVAL-SPACING FIGURE - *
007300* 200-CALC-PDC ROUNDS THIS TO A WHOLE NUMBER OF DAYS BEFORE IT   *
007400* IS USED AS A TABLE SUBSCRIPT, AND LOOKS AT THE TWO HALVES      *
007500* SEPARATELY WHEN DECIDING WHETHER TO ROUND UP.                  *
007600******************************************************************
007700 01  WS-INTERVAL-SPLIT-VIEW REDEFINES WS-INTERVAL-WORK.
007800     05  WSI-WHOLE-DAYS              PIC 9(3).
007900     05  WSI-FRACTION                PIC 9(2).
008000
008100 LINKAGE SECTION.
008200 01  CALC-ADHERENCE-REC.
008300     05  CALC-TYPE-SW                PIC X.
008400         88  MPR-CALC                 VALUE "M".
008500         88  PDC-CALC                 VALUE "P".
008600     05  CA-PAT-ID                   PIC X(10).
008700     05  CA-REFILL-COUNT             PIC 9(2) COMP.
008800     05  CA-DAYS-SUPPLY              PIC 9(3) COMP.
008900     05  CA-PERIOD-DAYS              PIC 9(3) COMP.
009000     05  CA-RESULT-PCT               PIC 9(3)V9(1).
009100
009200 01  RETURN-CD                       PIC 9(4) COMP.
009300
009400 PROCEDURE DIVISION USING CALC-ADHERENCE-REC, RETURN-CD.
009500
009600 000-MAINLINE.
009700     MOVE ZERO TO CA-RESULT-PCT.
009800     IF MPR-CALC
009900         PERFORM 100-CALC-MPR THRU 100-CALC-MPR-EXIT
010000     ELSE
010100     IF PDC-CALC
010200         PERFORM 200-CALC-PDC THRU 200-CALC-PDC-EXIT.
010300
010400     MOVE ZERO TO RETURN-CD.
010500     GOBACK.
010600
010700******************************************************************
010800* 100-CALC-MPR - REFILL COUNT TIMES DAYS SUPPLY OVER THE LOOK-   *
010900* BACK PERIOD, CAPPED AT 100.0.  ZERO REFILLS, ZERO RESULT.      *
011000******************************************************************
011100* 030794 RK - RESULT NOW CAPPED AT 100.0 PER RFC-122              030794
011200 100-CALC-MPR.
011300     IF CA-REFILL-COUNT = ZERO OR CA-PERIOD-DAYS = ZERO
011400         MOVE ZERO TO CA-RESULT-PCT
011500         GO TO 100-CALC-MPR-EXIT.
011600
011700     COMPUTE TEMP-PCT ROUNDED =
011800         (CA-REFILL-COUNT * CA-DAYS-SUPPLY) / CA-PERIOD-DAYS
011900         * 100.
012000
012100     IF TEMP-PCT > 100.0
012200         MOVE 100.0 TO CA-RESULT-PCT
012300     ELSE
012400         MOVE TEMP-PCT TO CA-RESULT-PCT.
012500
012600 100-CALC-MPR-EXIT.
012700     EXIT.
012800
012900******************************************************************
013000* 200-CALC-PDC - SPREADS CA-REFILL-COUNT REFILLS EVENLY ACROSS   *
013100* THE LOOK-BACK PERIOD, MARKS EACH REFILL'S DAYS-SUPPLY WINDOW   *
013200* IN WS-COVERED-DAY-TABLE (CLIPPED TO THE PERIOD), THEN COUNTS   *
013300* THE DISTINCT MARKED DAYS.  OVERLAPPING WINDOWS ARE COUNTED     *
013400* ONCE, MATCHING THE NEPHROLOGY DEFINITION OF "DAYS COVERED".    *
013500******************************************************************
013600* 081592 DO - PARAGRAPH ADDED, DISTINCT DAYS-COVERED FIGURE       081592
013700 200-CALC-PDC.
013800     IF CA-REFILL-COUNT = ZERO OR CA-PERIOD-DAYS = ZERO
013900         MOVE ZERO TO CA-RESULT-PCT
014000         GO TO 200-CALC-PDC-EXIT.
014100
014200     MOVE SPACE TO WS-COVERED-DAY-ALL.
014300     MOVE ZERO TO WS-COVERED-COUNT.
014400
014500     COMPUTE WS-INTERVAL-MIXED ROUNDED =
014600         CA-PERIOD-DAYS / CA-REFILL-COUNT.
014700     MOVE WSI-WHOLE-DAYS TO WS-INTERVAL-DAYS.
014800     IF WS-INTERVAL-DAYS = ZERO
014900         MOVE 1 TO WS-INTERVAL-DAYS.
015000
015100     PERFORM 210-MARK-REFILL-WINDOWS THRU 210-MARK-REFILL-WINDOWS-EXIT
015200         VARYING WS-REFILL-NDX FROM 1 BY 1
015300         UNTIL WS-REFILL-NDX > CA-REFILL-COUNT.
015400
015500     PERFORM 220-TALLY-COVERED-DAYS
015600         VARYING WS-DAY-NDX FROM 1 BY 1
015700         UNTIL WS-DAY-NDX > CA-PERIOD-DAYS.
015800
015900     COMPUTE TEMP-PCT ROUNDED =
016000         WS-COVERED-COUNT / CA-PERIOD-DAYS * 100.
016100
016200     IF TEMP-PCT > 100.0
016300         MOVE 100.0 TO CA-RESULT-PCT
016400     ELSE
016500         MOVE TEMP-PCT TO CA-RESULT-PCT.
016600
016700 200-CALC-PDC-EXIT.
016800     EXIT.
016900
017000 210-MARK-REFILL-WINDOWS.
017100     COMPUTE WS-START-DAY =
017200         ((WS-REFILL-NDX - 1) * WS-INTERVAL-DAYS) + 1.
017300     IF WS-START-DAY > CA-PERIOD-DAYS
017400         GO TO 210-MARK-REFILL-WINDOWS-EXIT.
017500
017600     COMPUTE WS-END-DAY = WS-START-DAY + CA-DAYS-SUPPLY - 1.
017700     IF WS-END-DAY > CA-PERIOD-DAYS
017800         MOVE CA-PERIOD-DAYS TO WS-END-DAY.
017900     IF WS-END-DAY > 400
018000         MOVE 400 TO WS-END-DAY.
018100
018200     PERFORM 215-MARK-ONE-WINDOW
018300         VARYING WS-DAY-NDX FROM WS-START-DAY BY 1
018400         UNTIL WS-DAY-NDX > WS-END-DAY.
018500
018600 210-MARK-REFILL-WINDOWS-EXIT.
018700     EXIT.
018800
018900 215-MARK-ONE-WINDOW.
019000     MOVE "C" TO WS-COVERED-DAY (WS-DAY-NDX).
019100
019200 220-TALLY-COVERED-DAYS.
019300     IF WS-COVERED-DAY (WS-DAY-NDX) = "C"
019400         ADD 1 TO WS-COVERED-COUNT.

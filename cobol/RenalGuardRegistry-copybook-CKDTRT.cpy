000100******************************************************************
000200* CKDTRT  --  SGLT2 INHIBITOR TREATMENT / ADHERENCE RECORD       *
000300*                                                                *
000400* AT MOST ONE ROW PER PATIENT.  HELD AS A KEYED (INDEXED) FILE   *
000500* SO THE MONITOR CAN GO DIRECTLY TO A PATIENT'S ROW INSTEAD OF   *
000600* READING THE WHOLE FILE FOR EVERY UACR ALERT CANDIDATE.         *
000700*                                                                *
000800* 092290  RK   INITIAL VERSION                                  *
000900* 060795  RK   ADDED TR-REFILL-GAP / TR-REFILL-COUNT PER RFC-141 *
001000* 021099  MF   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS REC   *
001100******************************************************************
001200 01  CKD-TREATMENT-REC.
001300     05  TR-PAT-ID                   PIC X(10).
001400     05  TR-PRESCRIBED               PIC X(01).
001500         88  TR-IS-PRESCRIBED         VALUE "Y".
001600     05  TR-MEDICATION               PIC X(30).
001700     05  TR-MPR                      PIC 9(03)V9(01).
001800     05  TR-PDC                      PIC 9(03)V9(01).
001900     05  TR-ADH-CAT                  PIC X(10).
002000     05  TR-LAST-30                  PIC 9(03)V9(01).
002100     05  TR-LAST-90                  PIC 9(03)V9(01).
002200     05  TR-REFILL-GAP               PIC 9(03).
002300     05  TR-REFILL-COUNT             PIC 9(02).
002400     05  TR-DAYS-SUPPLY              PIC 9(03).
002500     05  TR-BARRIERS                 PIC X(60).
002600
002700******************************************************************
002800* ALTERNATE NUMERIC VIEW OF THE THREE ADHERENCE PERCENTAGES -    *
002900* LETS CALCADH AND THE MONITOR MOVE ALL THREE AS ONE GROUP WHEN  *
003000* BUILDING THE ADHERENCE-METRICS LINE OF THE ALERT REPORT.       *
003100******************************************************************
003200 01  CKD-TREATMENT-PCT-VIEW REDEFINES CKD-TREATMENT-REC.
003300     05  FILLER                      PIC X(41).
003400     05  TPV-PERCENT-GROUP.
003500         10  TPV-MPR                 PIC 9(03)V9(01).
003600         10  TPV-PDC                 PIC 9(03)V9(01).
003700         10  TPV-LAST-30             PIC 9(03)V9(01).
003800         10  TPV-LAST-90             PIC 9(03)V9(01).
003900     05  FILLER                      PIC X(78).

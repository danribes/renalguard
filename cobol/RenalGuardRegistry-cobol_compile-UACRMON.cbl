000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* UACRMON  -  URINE ALBUMIN/CREATININE RATIO MONITOR              *
000400*                                                                 *
000500* READS THE UACR-HISTORY FILE (SORTED PATIENT ID ASCENDING,       *
000600* DATE DESCENDING), TAKES EACH PATIENT'S TWO MOST RECENT DRAWS,   *
000700* DETECTS WORSENING ALBUMINURIA, AND FOR EVERY WORSENING         *
000800* PATIENT EITHER RUNS THE ADHERENCE ANALYSIS (IF ALREADY ON      *
000900* SGLT2 THERAPY, LOOKED UP ON THE TREATMENT FILE) OR THE          *
001000* TREATMENT-ELIGIBILITY EVALUATION (IF NOT), THEN FILES A UACR-   *
001100* ALERT RECORD AND PRINTS THE DETAIL.  CLOSES WITH A RUN SUMMARY. *
001200******************************************************************
001300* CHANGE LOG                                                      *
001400* ----------------------------------------------------------------*
001500* 101289  DO   INITIAL VERSION - CATEGORY AND PERCENT-CHANGE      *
001600*              LOGIC ONLY                                         *
001700* 042590  DO   ADDED 400-LOOKUP-TREATMENT-RTN AND THE ADHERENCE   *
001800*              PATH, CALLS CALCADH                                *
001900* 090991  RK   ADDED 420-EVALUATE-ELIGIBILITY-RTN FOR UNTREATED   *
002000*              PATIENTS PER NEPHROLOGY PROTOCOL REQUEST           *
002100* 071894  MF   ADDED UA-DAYS-BETWEEN - NEEDED ITS OWN CALENDAR    *
002200*              DAY-NUMBER ROUTINE, SEE 330-CALC-ABS-DAY-RTN       *
002300* 052296  RK   ESCALATION RULE - STAGE 4+ ELIGIBLE PATIENTS FORCE *
002400*              TO URGENT-TREATMENT REGARDLESS OF UACR BAND        *
002500* 031599  RK   Y2K REVIEW - 330-CALC-ABS-DAY-RTN ALREADY USES A   *
002600*              FULL 4-DIGIT YEAR, REPORT HEADER DATE NOW WINDOWED *
002700*              THE SAME WAY AS THE REST OF THE CKD SUITE          *
002800* 081500  MF   NON-ADHERENT COUNT WAS INCLUDING UNTREATED         *
002900*              PATIENTS IN THE DENOMINATOR - CORRECTED             *
003000* 112302  DO   REFILL GAP OVER 30 DAYS NOW ADDS THE "PROTECTIVE   *
003100*              BENEFIT ELIMINATED" RATIONALE LINE PER RFC-166     *
003200* 030505  RK   CLEANED UP PARAGRAPH NUMBERING AROUND 300-450      *
003300******************************************************************
003400 PROGRAM-ID.  UACRMON.
003500 AUTHOR. D OKONKWO.
003600 INSTALLATION. RENALGUARD CLINICAL SYSTEMS.
003700 DATE-WRITTEN. 10/12/89.
003800 DATE-COMPILED.
003900 SECURITY. NON-CONFIDENTIAL.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS NEXT-PAGE.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT UACR-HISTORY-FILE    ASSIGN TO CKDUACIN
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-UACRHST-STATUS.
005300
005400     SELECT TREATMENT-FILE       ASSIGN TO CKDTRTIX
005500         ORGANIZATION IS INDEXED
005600         ACCESS MODE IS RANDOM
005700         RECORD KEY IS TR-KEY-FIELD
005800         FILE STATUS IS WS-TRMT-STATUS.
005900
006000     SELECT PATIENT-MASTER-IX-FILE ASSIGN TO CKDPATIX
006100         ORGANIZATION IS INDEXED
006200         ACCESS MODE IS RANDOM
006300         RECORD KEY IS PM-KEY-FIELD
006400         FILE STATUS IS WS-PATIX-STATUS.
006500
006600     SELECT UACR-ALERT-FILE      ASSIGN TO CKDUALRO
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-UALERT-STATUS.
006900
007000     SELECT UACR-REPORT-FILE     ASSIGN TO CKDUARRP
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-UARPT-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  UACR-HISTORY-FILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 24 CHARACTERS.
008000 01  UACR-HISTORY-BUFFER             PIC X(24).
008100
008200 FD  TREATMENT-FILE
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 135 CHARACTERS.
008500 01  TREATMENT-BUFFER.
008600     05  TR-KEY-FIELD                PIC X(10).
008700     05  FILLER                      PIC X(125).
008800
008900 FD  PATIENT-MASTER-IX-FILE
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 120 CHARACTERS.
009200 01  PATIENT-MASTER-IX-BUFFER.
009300     05  PM-KEY-FIELD                PIC X(10).
009400     05  FILLER                      PIC X(110).
009500
009600 FD  UACR-ALERT-FILE
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 148 CHARACTERS.
009900 01  UACR-ALERT-BUFFER               PIC X(148).
010000
010100 FD  UACR-REPORT-FILE
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 132 CHARACTERS.
010400 01  UACR-REPORT-LINE                PIC X(132).
010500
010600 WORKING-STORAGE SECTION.
010700 77  WS-UACRHST-STATUS               PIC X(02) VALUE "00".
010800 77  WS-TRMT-STATUS                  PIC X(02) VALUE "00".
010900 77  WS-PATIX-STATUS                 PIC X(02) VALUE "00".
011000 77  WS-UALERT-STATUS                PIC X(02) VALUE "00".
011100 77  WS-UARPT-STATUS                 PIC X(02) VALUE "00".
011200 77  WS-EOF-SW                       PIC X(01) VALUE "N".
011300     88  END-OF-UACR-HISTORY          VALUE "Y".
011400 77  PARA-NAME                       PIC X(30) VALUE SPACE.
011500 77  WS-ZERO-DIVISOR                 PIC 9 COMP VALUE ZERO.
011600 77  WS-ONE-DIVIDEND                 PIC 9 COMP VALUE 1.
011700
011800 01  WS-COUNTERS.
011900     05  WS-TOTAL-ALERTS             PIC 9(7) COMP.
012000     05  WS-CRITICAL-COUNT           PIC 9(7) COMP.
012100     05  WS-HIGH-COUNT                PIC 9(7) COMP.
012200     05  WS-MODERATE-COUNT            PIC 9(7) COMP.
012300     05  WS-LOW-COUNT                 PIC 9(7) COMP.
012400     05  WS-ON-TREATMENT-COUNT        PIC 9(7) COMP.
012500     05  WS-UNTREATED-COUNT           PIC 9(7) COMP.
012600     05  WS-NON-ADHERENT-COUNT        PIC 9(7) COMP.
012700     05  WS-ROW-COUNT                 PIC 9(2) COMP.
012800
012900* 081096 DO - ADDED FOR NON-ADHERENT-OF-TREATED SUMMARY PCT       081096
013000 01  WS-NON-ADH-PCT-WORK.
013100     05  WS-NON-ADH-PCT               PIC 9(3)V9(1).
013200
013300 01  WS-PATIENT-PAIR-WORK.
013400     05  WS-HOLD-PAT-ID               PIC X(10).
013500     05  WS-CURR-DATE                 PIC 9(08).
013600     05  WS-CURR-VALUE                PIC 9(05)V9(01).
013700     05  WS-PREV-DATE                 PIC 9(08).
013800     05  WS-PREV-VALUE                PIC 9(05)V9(01).
013900     05  WS-PAIR-FOUND-SW             PIC X(01) VALUE "N".
014000         88  WS-PAIR-WAS-FOUND          VALUE "Y".
014100
014200 01  WS-ANALYSIS-WORK.
014300     05  WS-CURR-CAT                  PIC X(06).
014400     05  WS-PREV-CAT                  PIC X(06).
014500     05  WS-PCT-CHANGE                PIC S9(04)V9(01).
014600     05  WS-WORSEN-LEVEL              PIC X(20).
014700     05  WS-WORSEN-SW                 PIC X(01) VALUE "N".
014800         88  WS-IS-WORSENING            VALUE "Y".
014900     05  WS-DAYS-BETWEEN              PIC 9(04).
015000     05  WS-SEVERITY                  PIC X(08).
015100     05  WS-CURR-ABS-DAY              PIC 9(07) COMP.
015200     05  WS-PREV-ABS-DAY              PIC 9(07) COMP.
015300
015400 01  WS-ELIGIBILITY-WORK.
015500     05  WS-ELIGIBLE-SW               PIC X(01).
015600     05  WS-RECOMMENDATION            PIC X(20).
015700
015800 01  WS-ADHERENCE-WORK.
015900     05  WS-COMPUTED-MPR              PIC 9(03)V9(01).
016000     05  WS-COMPUTED-PDC              PIC 9(03)V9(01).
016100     05  WS-GAP-URGENT-SW             PIC X(01).
016200     05  WS-GAP-LONG-SW               PIC X(01).
016300
016400******************************************************************
016500* LINKAGE IMAGE FOR THE CALL TO CALCADH - SAME SHAPE AS THAT      *
016600* SUBPROGRAM'S OWN LINKAGE SECTION RECORD.                        *
016700******************************************************************
016800 01  WS-CALC-ADHERENCE-REC.
016900     05  CALC-TYPE-SW                 PIC X.
017000         88  MPR-CALC                  VALUE "M".
017100         88  PDC-CALC                  VALUE "P".
017200     05  CA-PAT-ID                    PIC X(10).
017300     05  CA-REFILL-COUNT              PIC 9(2) COMP.
017400     05  CA-DAYS-SUPPLY               PIC 9(3) COMP.
017500     05  CA-PERIOD-DAYS               PIC 9(3) COMP.
017600     05  CA-RESULT-PCT                PIC 9(3)V9(1).
017700 01  WS-RETURN-CD                     PIC 9(4) COMP.
017800
017900******************************************************************
018000* 330-CALC-ABS-DAY-RTN WORK AREA - CONVERTS A YYYYMMDD DATE TO AN *
018100* ABSOLUTE DAY NUMBER SO TWO DATES CAN BE SUBTRACTED FOR          *
018200* UA-DAYS-BETWEEN.  NO INTRINSIC FUNCTIONS ARE USED ON THIS       *
018300* SUITE - THE LEAP-YEAR TEST IS DONE WITH DIVIDE/REMAINDER.       *
018400******************************************************************
018500 01  WS-DATE-CALC-WORK.
018600     05  WS-DATE-CALC-CCYYMMDD        PIC 9(08).
018700     05  WS-DATE-CALC-ABS-DAY         PIC 9(07) COMP.
018800     05  WS-LEAP-YEARS-BEFORE         PIC 9(05) COMP.
018900     05  WS-YEARS-BACK                PIC 9(04) COMP.
019000     05  WS-DIV-WORK                  PIC 9(04) COMP.
019100     05  WS-REM-4                     PIC 9(02) COMP.
019200     05  WS-REM-100                   PIC 9(02) COMP.
019300     05  WS-REM-400                   PIC 9(03) COMP.
019400
019500******************************************************************
019600* SPLIT VIEW OF THE DATE-CALC WORK AREA - YEAR/MONTH/DAY.         *
019700******************************************************************
019800 01  WS-DATE-CALC-SPLIT-VIEW REDEFINES WS-DATE-CALC-WORK.
019900     05  WSD-CALC-YEAR                PIC 9(04).
020000     05  WSD-CALC-MONTH               PIC 9(02).
020100     05  WSD-CALC-DAY                 PIC 9(02).
020200     05  FILLER                       PIC X(10).
020300
020400 01  WS-CUM-DAYS-TABLE.
020500     05  WS-CUM-DAYS OCCURS 12 TIMES  PIC 9(03).
020600
020700 01  WS-RUN-DATE-WORK.
020800     05  WS-RUN-DATE-YYMMDD           PIC 9(06).
020900     05  WS-RUN-DATE-CCYYMMDD         PIC 9(08).
021000
021100 01  WS-RUN-DATE-YY-VIEW REDEFINES WS-RUN-DATE-WORK.
021200     05  WSY-YY                       PIC 9(02).
021300     05  WSY-MM                       PIC 9(02).
021400     05  WSY-DD                       PIC 9(02).
021500     05  FILLER                       PIC X(08).
021600
021700 01  WS-REPORT-WORK.
021800     05  WS-LINE-COUNT                PIC 9(3) COMP VALUE 99.
021900     05  WS-PAGE-COUNT                PIC 9(3) COMP VALUE ZERO.
022000     05  WS-LINES-PER-PAGE            PIC 9(3) COMP VALUE 58.
022100
022200 01  WS-HEADER-LINE-1.
022300     05  FILLER                       PIC X(40) VALUE SPACE.
022400     05  FILLER                       PIC X(40)
022500         VALUE "RENALGUARD UACR MONITOR - ALERT DETAIL".
022600     05  FILLER                       PIC X(52) VALUE SPACE.
022700
022800 01  WS-HEADER-LINE-2.
022900     05  FILLER                       PIC X(10)
023000         VALUE "RUN DATE: ".
023100     05  WSH-RUN-DATE                 PIC 9(08).
023200     05  FILLER                       PIC X(10) VALUE SPACE.
023300     05  FILLER                       PIC X(10)
023400         VALUE "PAGE     ".
023500     05  WSH-PAGE-NO                  PIC ZZZ9.
023600     05  FILLER                       PIC X(91) VALUE SPACE.
023700
023800 01  WS-DETAIL-LINE-1.
023900     05  FILLER                       PIC X(02) VALUE SPACE.
024000     05  WSD-SEVERITY-LIT             PIC X(10) VALUE "SEVERITY: ".
024100     05  WSD-SEVERITY                 PIC X(08).
024200     05  FILLER                       PIC X(02) VALUE SPACE.
024300     05  WSD-PAT-LIT                  PIC X(11) VALUE "PATIENT ID:".
024400     05  WSD-PAT-ID                   PIC X(10).
024500     05  FILLER                       PIC X(02) VALUE SPACE.
024600     05  WSD-TYPE                     PIC X(30).
024700     05  FILLER                       PIC X(45) VALUE SPACE.
024800
024900 01  WS-DETAIL-LINE-2.
025000     05  FILLER                       PIC X(04) VALUE SPACE.
025100     05  FILLER                       PIC X(10) VALUE "PREVIOUS: ".
025200     05  WSD-PREV-UACR                PIC ZZZZ9.9.
025300     05  FILLER                       PIC X(02) VALUE SPACE.
025400     05  FILLER                       PIC X(09) VALUE "CURRENT: ".
025500     05  WSD-CURR-UACR                PIC ZZZZ9.9.
025600     05  FILLER                       PIC X(02) VALUE SPACE.
025700     05  FILLER                       PIC X(08) VALUE "CHANGE: ".
025800     05  WSD-PCT-CHANGE               PIC -ZZZ9.9.
025900     05  FILLER                       PIC X(01) VALUE "%".
026000     05  FILLER                       PIC X(02) VALUE SPACE.
026100     05  FILLER                       PIC X(06) VALUE "OVER  ".
026200     05  WSD-DAYS                     PIC ZZZ9.
026300     05  FILLER                       PIC X(06) VALUE " DAYS".
026400     05  FILLER                       PIC X(60) VALUE SPACE.
026500
026600 01  WS-DETAIL-LINE-3.
026700     05  FILLER                       PIC X(04) VALUE SPACE.
026800     05  FILLER                       PIC X(11) VALUE "CATEGORY - ".
026900     05  WSD-PREV-CAT                 PIC X(06).
027000     05  FILLER                       PIC X(04) VALUE " TO ".
027100     05  WSD-CURR-CAT                 PIC X(06).
027200     05  FILLER                       PIC X(04) VALUE SPACE.
027300     05  FILLER                       PIC X(11) VALUE "WORSENING: ".
027400     05  WSD-LEVEL                    PIC X(20).
027500     05  FILLER                       PIC X(66) VALUE SPACE.
027600
027700 01  WS-ADHERENCE-LINE.
027800     05  FILLER                       PIC X(04) VALUE SPACE.
027900     05  FILLER                       PIC X(06) VALUE "MPR: ".
028000     05  WSA-MPR                      PIC ZZ9.9.
028100     05  FILLER                       PIC X(02) VALUE SPACE.
028200     05  FILLER                       PIC X(06) VALUE "PDC: ".
028300     05  WSA-PDC                      PIC ZZ9.9.
028400     05  FILLER                       PIC X(02) VALUE SPACE.
028500     05  FILLER                       PIC X(11) VALUE "ADHERENT: ".
028600     05  WSA-ADHERENT                 PIC X(01).
028700     05  FILLER                       PIC X(02) VALUE SPACE.
028800     05  FILLER                       PIC X(12) VALUE "REFILL GAP: ".
028900     05  WSA-GAP                      PIC ZZ9.
029000     05  FILLER                       PIC X(74) VALUE SPACE.
029100
029200 01  WS-ACTION-LINE.
029300     05  FILLER                       PIC X(06) VALUE SPACE.
029400     05  WSA-ACTION-TEXT              PIC X(70).
029500     05  FILLER                       PIC X(56) VALUE SPACE.
029600
029700 01  WS-RECOMMEND-LINE.
029800     05  FILLER                       PIC X(04) VALUE SPACE.
029900     05  FILLER                       PIC X(16)
030000         VALUE "RECOMMENDATION: ".
030100     05  WSR-RECOMMENDATION           PIC X(20).
030200     05  FILLER                       PIC X(92) VALUE SPACE.
030300
030400 01  WS-SUMMARY-LINE.
030500     05  FILLER                       PIC X(04) VALUE SPACE.
030600     05  WSS-LABEL                    PIC X(40).
030700     05  WSS-COUNT                    PIC ZZZZ9.
030800     05  FILLER                       PIC X(83) VALUE SPACE.
030900
031000* 081096 DO - ADDED TO CARRY NON-ADHERENT PCT OF ON-TREATMENT     081096
031100 01  WS-SUMMARY-PCT-LINE.
031200     05  FILLER                       PIC X(04) VALUE SPACE.
031300     05  FILLER                       PIC X(40)
031400         VALUE "  NON-ADHERENT PCT OF ON-TREATMENT:    ".
031500     05  WSS-PCT                      PIC ZZ9.9.
031600     05  FILLER                       PIC X(01) VALUE "%".
031700     05  FILLER                       PIC X(82) VALUE SPACE.
031800
031900 01  WS-ABEND-AREA.
032000     COPY CKDABEND.
032100
032200 01  WS-UACR-HIST-REC.
032300     COPY CKDUACR.
032400
032500 01  WS-TREATMENT-REC.
032600     COPY CKDTRT.
032700
032800 01  WS-PATIENT-IX-REC.
032900     COPY CKDPAT.
033000
033100 01  WS-UACR-ALERT-OUT.
033200     COPY CKDUALRT.
033300
033400 PROCEDURE DIVISION.
033500
033600 000-MAINLINE.
033700     PERFORM 100-INITIALIZE-RTN.
033800     PERFORM 120-READ-UACR-HISTORY-RTN.
033900     PERFORM 200-PROCESS-PATIENT-GROUP-RTN
034000         UNTIL END-OF-UACR-HISTORY.
034100     PERFORM 900-CLEANUP-RTN.
034200     STOP RUN.
034300
034400******************************************************************
034500* 100-INITIALIZE-RTN - OPEN FILES, ZERO COUNTERS, WINDOW THE RUN  *
034600* DATE, LOAD THE CUMULATIVE-DAYS-PER-MONTH TABLE, PRINT THE       *
034700* REPORT HEADER.                                                  *
034800******************************************************************
034900 100-INITIALIZE-RTN.
035000     MOVE "100-INITIALIZE-RTN" TO PARA-NAME.
035100     OPEN INPUT  UACR-HISTORY-FILE.
035200     IF WS-UACRHST-STATUS NOT = "00"
035300         MOVE "OPEN FAILED - UACR HISTORY" TO ABEND-REASON
035400         PERFORM 950-ABEND-RTN.
035500
035600     OPEN INPUT  TREATMENT-FILE.
035700     IF WS-TRMT-STATUS NOT = "00"
035800         MOVE "OPEN FAILED - TREATMENT" TO ABEND-REASON
035900         PERFORM 950-ABEND-RTN.
036000
036100     OPEN INPUT  PATIENT-MASTER-IX-FILE.
036200     IF WS-PATIX-STATUS NOT = "00"
036300         MOVE "OPEN FAILED - PATIENT MASTER INDEXED" TO ABEND-REASON
036400         PERFORM 950-ABEND-RTN.
036500
036600     OPEN OUTPUT UACR-ALERT-FILE.
036700     IF WS-UALERT-STATUS NOT = "00"
036800         MOVE "OPEN FAILED - UACR ALERT OUT" TO ABEND-REASON
036900         PERFORM 950-ABEND-RTN.
037000
037100     OPEN OUTPUT UACR-REPORT-FILE.
037200     IF WS-UARPT-STATUS NOT = "00"
037300         MOVE "OPEN FAILED - UACR REPORT" TO ABEND-REASON
037400         PERFORM 950-ABEND-RTN.
037500
037600     MOVE ZERO TO WS-TOTAL-ALERTS     WS-CRITICAL-COUNT
037700                  WS-HIGH-COUNT        WS-MODERATE-COUNT
037800                  WS-LOW-COUNT         WS-ON-TREATMENT-COUNT
037900                  WS-UNTREATED-COUNT   WS-NON-ADHERENT-COUNT.
038000
038100     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
038200     IF WSY-YY < 50
038300         COMPUTE WS-RUN-DATE-CCYYMMDD =
038400             (2000 + WSY-YY) * 10000 + (WSY-MM * 100) + WSY-DD
038500     ELSE
038600         COMPUTE WS-RUN-DATE-CCYYMMDD =
038700             (1900 + WSY-YY) * 10000 + (WSY-MM * 100) + WSY-DD.
038800
038900     MOVE 000 TO WS-CUM-DAYS (1).
039000     MOVE 031 TO WS-CUM-DAYS (2).
039100     MOVE 059 TO WS-CUM-DAYS (3).
039200     MOVE 090 TO WS-CUM-DAYS (4).
039300     MOVE 120 TO WS-CUM-DAYS (5).
039400     MOVE 151 TO WS-CUM-DAYS (6).
039500     MOVE 181 TO WS-CUM-DAYS (7).
039600     MOVE 212 TO WS-CUM-DAYS (8).
039700     MOVE 243 TO WS-CUM-DAYS (9).
039800     MOVE 273 TO WS-CUM-DAYS (10).
039900     MOVE 304 TO WS-CUM-DAYS (11).
040000     MOVE 334 TO WS-CUM-DAYS (12).
040100
040200     PERFORM 110-PRINT-REPORT-HEADER-RTN.
040300
040400 110-PRINT-REPORT-HEADER-RTN.
040500     ADD 1 TO WS-PAGE-COUNT.
040600     MOVE WS-RUN-DATE-CCYYMMDD TO WSH-RUN-DATE.
040700     MOVE WS-PAGE-COUNT TO WSH-PAGE-NO.
040800     WRITE UACR-REPORT-LINE FROM WS-HEADER-LINE-1.
040900     WRITE UACR-REPORT-LINE FROM WS-HEADER-LINE-2
041000         AFTER ADVANCING 1 LINE.
041100     MOVE ZERO TO WS-LINE-COUNT.
041200
041300******************************************************************
041400* 120-READ-UACR-HISTORY-RTN - STANDARD SEQUENTIAL READ WITH       *
041500* AT-END SWITCH.                                                  *
041600******************************************************************
041700 120-READ-UACR-HISTORY-RTN.
041800     MOVE "120-READ-UACR-HISTORY-RTN" TO PARA-NAME.
041900     READ UACR-HISTORY-FILE INTO WS-UACR-HIST-REC
042000         AT END
042100             MOVE "Y" TO WS-EOF-SW.
042200
042300******************************************************************
042400* 200-PROCESS-PATIENT-GROUP-RTN - CONTROL BREAK ON UH-PAT-ID.     *
042500* THE FILE ARRIVES DATE DESCENDING WITHIN EACH PATIENT, SO THE    *
042600* FIRST ROW OF A BREAK IS CURRENT AND THE SECOND IS PREVIOUS.     *
042700* ANY FURTHER ROWS FOR THE SAME PATIENT ARE SKIPPED.  PATIENTS    *
042800* WITH ONLY ONE ROW ARE SKIPPED ENTIRELY.                         *
042900******************************************************************
043000 200-PROCESS-PATIENT-GROUP-RTN.
043100     MOVE "200-PROCESS-PATIENT-GROUP-RTN" TO PARA-NAME.
043200     MOVE UH-PAT-ID    TO WS-HOLD-PAT-ID.
043300     MOVE UH-DATE      TO WS-CURR-DATE.
043400     MOVE UH-VALUE     TO WS-CURR-VALUE.
043500     MOVE ZERO TO WS-PREV-DATE WS-PREV-VALUE.
043600     MOVE "N" TO WS-PAIR-FOUND-SW.
043700
043800     PERFORM 120-READ-UACR-HISTORY-RTN.
043900     IF NOT END-OF-UACR-HISTORY
044000             AND UH-PAT-ID = WS-HOLD-PAT-ID
044100         MOVE UH-DATE  TO WS-PREV-DATE
044200         MOVE UH-VALUE TO WS-PREV-VALUE
044300         MOVE "Y" TO WS-PAIR-FOUND-SW
044400         PERFORM 120-READ-UACR-HISTORY-RTN.
044500
044600     PERFORM 220-SKIP-EXTRA-ROWS-RTN
044700         UNTIL END-OF-UACR-HISTORY
044800            OR UH-PAT-ID NOT = WS-HOLD-PAT-ID.
044900
045000     IF WS-PAIR-WAS-FOUND
045100         PERFORM 300-ANALYZE-UACR-CHANGE-RTN THRU 300-EXIT.
045200
045300 220-SKIP-EXTRA-ROWS-RTN.
045400     PERFORM 120-READ-UACR-HISTORY-RTN.
045500
045600******************************************************************
045700* 300-ANALYZE-UACR-CHANGE-RTN - BUSINESS RULES SECTION 2.  NOT    *
045800* WORSENING AND NO-CHANGE LEVELS LEAVE WITHOUT FILING AN ALERT.   *
045900******************************************************************
046000 300-ANALYZE-UACR-CHANGE-RTN.
046100     MOVE "300-ANALYZE-UACR-CHANGE-RTN" TO PARA-NAME.
046200     MOVE "N" TO WS-WORSEN-SW.
046300
046400     PERFORM 305-CATEGORIZE-RTN.
046500     PERFORM 330-CALC-DAYS-BETWEEN-RTN.
046600
046700     IF WS-CURR-VALUE NOT > WS-PREV-VALUE
046800         GO TO 300-EXIT.
046900
047000     IF WS-PREV-VALUE = ZERO
047100         MOVE ZERO TO WS-PCT-CHANGE
047200     ELSE
047300         COMPUTE WS-PCT-CHANGE ROUNDED =
047400             (WS-CURR-VALUE - WS-PREV-VALUE) / WS-PREV-VALUE * 100.
047500
047600     EVALUATE TRUE
047700         WHEN WS-CURR-CAT NOT = WS-PREV-CAT
047800             MOVE "CATEGORY-PROGRESSION" TO WS-WORSEN-LEVEL
047900         WHEN WS-PCT-CHANGE > 100.0
048000             MOVE "SEVERE"               TO WS-WORSEN-LEVEL
048100         WHEN WS-PCT-CHANGE > 50.0
048200             MOVE "MODERATE"             TO WS-WORSEN-LEVEL
048300         WHEN WS-PCT-CHANGE > 30.0
048400             MOVE "MILD"                 TO WS-WORSEN-LEVEL
048500         WHEN OTHER
048600             MOVE "NO-CHANGE"            TO WS-WORSEN-LEVEL
048700     END-EVALUATE.
048800
048900     IF WS-WORSEN-LEVEL = "NO-CHANGE"
049000         GO TO 300-EXIT.
049100
049200     MOVE "Y" TO WS-WORSEN-SW.
049300     PERFORM 450-ASSIGN-ALERT-SEVERITY-RTN.
049400     PERFORM 400-LOOKUP-TREATMENT-RTN.
049500 300-EXIT. EXIT.
049600
049700 305-CATEGORIZE-RTN.
049800     EVALUATE TRUE
049900         WHEN WS-CURR-VALUE < 30.0  MOVE "NORMO " TO WS-CURR-CAT
050000         WHEN WS-CURR-VALUE <= 300.0 MOVE "MICRO " TO WS-CURR-CAT
050100         WHEN OTHER                 MOVE "MACRO " TO WS-CURR-CAT
050200     END-EVALUATE.
050300     EVALUATE TRUE
050400         WHEN WS-PREV-VALUE < 30.0  MOVE "NORMO " TO WS-PREV-CAT
050500         WHEN WS-PREV-VALUE <= 300.0 MOVE "MICRO " TO WS-PREV-CAT
050600         WHEN OTHER                 MOVE "MACRO " TO WS-PREV-CAT
050700     END-EVALUATE.
050800
050900******************************************************************
051000* 330-CALC-DAYS-BETWEEN-RTN - CONVERTS BOTH DATES TO ABSOLUTE     *
051100* DAY NUMBERS VIA 335-CALC-ABS-DAY-RTN AND SUBTRACTS.  CURRENT    *
051200* IS ALWAYS CHRONOLOGICALLY ON OR AFTER PREVIOUS.                 *
051300******************************************************************
051400 330-CALC-DAYS-BETWEEN-RTN.
051500     MOVE WS-CURR-DATE TO WS-DATE-CALC-CCYYMMDD.
051600     PERFORM 335-CALC-ABS-DAY-RTN.
051700     MOVE WS-DATE-CALC-ABS-DAY TO WS-CURR-ABS-DAY.
051800
051900     MOVE WS-PREV-DATE TO WS-DATE-CALC-CCYYMMDD.
052000     PERFORM 335-CALC-ABS-DAY-RTN.
052100     MOVE WS-DATE-CALC-ABS-DAY TO WS-PREV-ABS-DAY.
052200
052300     SUBTRACT WS-PREV-ABS-DAY FROM WS-CURR-ABS-DAY
052400         GIVING WS-DAYS-BETWEEN.
052500
052600* 071894 MF - NEW ROUTINE, NEEDED ITS OWN DAY-NUMBER CALC         071894
052700 335-CALC-ABS-DAY-RTN.
052800     COMPUTE WS-YEARS-BACK = WSD-CALC-YEAR - 1.
052900     COMPUTE WS-LEAP-YEARS-BEFORE =
053000         (WS-YEARS-BACK / 4) - (WS-YEARS-BACK / 100)
053100             + (WS-YEARS-BACK / 400).
053200     COMPUTE WS-DATE-CALC-ABS-DAY =
053300         (WSD-CALC-YEAR * 365) + WS-LEAP-YEARS-BEFORE
053400             + WS-CUM-DAYS (WSD-CALC-MONTH) + WSD-CALC-DAY.
053500     IF WSD-CALC-MONTH > 2
053600         PERFORM 337-ADD-LEAP-DAY-RTN THRU 337-EXIT.
053700
053800 337-ADD-LEAP-DAY-RTN.
053900     DIVIDE WSD-CALC-YEAR BY 4 GIVING WS-DIV-WORK
054000                                REMAINDER WS-REM-4.
054100     IF WS-REM-4 NOT = ZERO
054200         GO TO 337-EXIT.
054300     DIVIDE WSD-CALC-YEAR BY 100 GIVING WS-DIV-WORK
054400                                  REMAINDER WS-REM-100.
054500     IF WS-REM-100 NOT = ZERO
054600         ADD 1 TO WS-DATE-CALC-ABS-DAY
054700         GO TO 337-EXIT.
054800     DIVIDE WSD-CALC-YEAR BY 400 GIVING WS-DIV-WORK
054900                                  REMAINDER WS-REM-400.
055000     IF WS-REM-400 = ZERO
055100         ADD 1 TO WS-DATE-CALC-ABS-DAY.
055200 337-EXIT. EXIT.
055300
055400******************************************************************
055500* 400-LOOKUP-TREATMENT-RTN - KEYED RANDOM READ OF THE TREATMENT   *
055600* FILE.  NOT FOUND OR NOT PRESCRIBED BOTH MEAN THE UNTREATED      *
055700* ELIGIBILITY PATH RUNS INSTEAD OF THE ADHERENCE PATH.            *
055800******************************************************************
055900* 042590 DO - PARAGRAPH ADDED, DRIVES THE ADHERENCE PATH          042590
056000 400-LOOKUP-TREATMENT-RTN.
056100     MOVE "400-LOOKUP-TREATMENT-RTN" TO PARA-NAME.
056200     MOVE WS-HOLD-PAT-ID TO TR-KEY-FIELD.
056300     READ TREATMENT-FILE INTO WS-TREATMENT-REC
056400         INVALID KEY
056500             MOVE "N" TO TR-PRESCRIBED.
056600
056700     IF TR-IS-PRESCRIBED
056800         ADD 1 TO WS-ON-TREATMENT-COUNT
056900         PERFORM 410-ANALYZE-ADHERENCE-RTN
057000     ELSE
057100         ADD 1 TO WS-UNTREATED-COUNT
057200         PERFORM 405-LOOKUP-PATIENT-RTN
057300         PERFORM 420-EVALUATE-ELIGIBILITY-RTN THRU 420-SET-RESULT.
057400
057500     PERFORM 500-WRITE-UACR-ALERT-RTN.
057600
057700******************************************************************
057800* 405-LOOKUP-PATIENT-RTN - KEYED RANDOM READ OF THE PATIENT       *
057900* MASTER, NEEDED ONLY ON THE UNTREATED PATH FOR THE ELIGIBILITY   *
058000* TEST'S CLINICAL INPUTS (EGFR, STAGE, DIABETES FLAG).            *
058100******************************************************************
058200 405-LOOKUP-PATIENT-RTN.
058300     MOVE "405-LOOKUP-PATIENT-RTN" TO PARA-NAME.
058400     MOVE WS-HOLD-PAT-ID TO PM-KEY-FIELD.
058500     READ PATIENT-MASTER-IX-FILE INTO WS-PATIENT-IX-REC
058600         INVALID KEY
058700             MOVE ZERO TO PAT-EGFR
058800             MOVE ZERO TO PAT-CKD-STAGE
058900             MOVE "N" TO PAT-HAS-DIABETES.
059000
059100******************************************************************
059200* 410-ANALYZE-ADHERENCE-RTN - BUSINESS RULES SECTION 3.  CALLS    *
059300* CALCADH FOR A FRESH MPR AND PDC OVER THE LOOK-BACK PERIOD       *
059400* BETWEEN THE TWO UACR DRAWS.  TR-LAST-30/TR-LAST-90/TR-ADH-CAT   *
059500* ON THE TREATMENT RECORD ARE PRINTED AS-IS - THEY ARE NOT        *
059600* RECOMPUTED HERE.                                                *
059700******************************************************************
059800 410-ANALYZE-ADHERENCE-RTN.
059900     MOVE "410-ANALYZE-ADHERENCE-RTN" TO PARA-NAME.
060000     MOVE WS-HOLD-PAT-ID      TO CA-PAT-ID.
060100     MOVE TR-REFILL-COUNT     TO CA-REFILL-COUNT.
060200     MOVE TR-DAYS-SUPPLY      TO CA-DAYS-SUPPLY.
060300     IF WS-DAYS-BETWEEN > 999
060400         MOVE 999 TO CA-PERIOD-DAYS
060500     ELSE
060600         MOVE WS-DAYS-BETWEEN TO CA-PERIOD-DAYS.
060700
060800     MOVE "M" TO CALC-TYPE-SW.
060900     CALL "CALCADH" USING WS-CALC-ADHERENCE-REC WS-RETURN-CD.
061000     MOVE CA-RESULT-PCT TO WS-COMPUTED-MPR.
061100
061200     MOVE "P" TO CALC-TYPE-SW.
061300     CALL "CALCADH" USING WS-CALC-ADHERENCE-REC WS-RETURN-CD.
061400     MOVE CA-RESULT-PCT TO WS-COMPUTED-PDC.
061500
061600     MOVE "N" TO WS-GAP-URGENT-SW  WS-GAP-LONG-SW.
061700     IF TR-REFILL-GAP > 7
061800         MOVE "Y" TO WS-GAP-URGENT-SW.
061900     IF TR-REFILL-GAP > 30
062000         MOVE "Y" TO WS-GAP-LONG-SW.
062100
062200     MOVE SPACE TO UA-ADHERENT.
062300     IF WS-COMPUTED-MPR >= 80.0 AND TR-REFILL-GAP NOT > 7
062400         MOVE "Y" TO UA-ADHERENT
062500     ELSE
062600         MOVE "N" TO UA-ADHERENT
062700         ADD 1 TO WS-NON-ADHERENT-COUNT.
062800
062900     MOVE "UACR-WORSENING-ON-TREATMENT" TO UA-ALERT-TYPE.
063000     MOVE SPACE TO UA-TREAT-REC.
063100
063200******************************************************************
063300* 420-EVALUATE-ELIGIBILITY-RTN - BUSINESS RULES SECTION 4.        *
063400******************************************************************
063500* 052296 RK - STAGE 4+ FORCED TO URGENT-TREATMENT PER RFC         052296
063600 420-EVALUATE-ELIGIBILITY-RTN.
063700     MOVE "420-EVALUATE-ELIGIBILITY-RTN" TO PARA-NAME.
063800     MOVE "N" TO WS-ELIGIBLE-SW.
063900     MOVE "CONTINUE-MONITORING" TO WS-RECOMMENDATION.
064000
064100     IF PAT-EGFR < 20.0
064200         GO TO 420-SET-RESULT.
064300
064400     EVALUATE TRUE
064500         WHEN PAT-DIABETIC AND PAT-CKD-STAGE >= 2
064600             MOVE "Y" TO WS-ELIGIBLE-SW
064700             EVALUATE TRUE
064800                 WHEN PAT-UACR >= 300.0
064900                     MOVE "URGENT-TREATMENT"
065000                                        TO WS-RECOMMENDATION
065100                 WHEN PAT-UACR >= 30.0
065200                     MOVE "STRONGLY-RECOMMEND"
065300                                        TO WS-RECOMMENDATION
065400                 WHEN OTHER
065500                     MOVE "CONSIDER-TREATMENT"
065600                                        TO WS-RECOMMENDATION
065700             END-EVALUATE
065800         WHEN PAT-CKD-STAGE >= 3 AND PAT-UACR >= 200.0
065900                 AND NOT PAT-DIABETIC
066000             MOVE "Y" TO WS-ELIGIBLE-SW
066100             IF PAT-UACR >= 300.0
066200                 MOVE "URGENT-TREATMENT" TO WS-RECOMMENDATION
066300             ELSE
066400                 MOVE "STRONGLY-RECOMMEND" TO WS-RECOMMENDATION
066500         WHEN OTHER
066600             CONTINUE
066700     END-EVALUATE.
066800
066900     IF WS-ELIGIBLE-SW = "Y" AND PAT-CKD-STAGE >= 4
067000         MOVE "URGENT-TREATMENT" TO WS-RECOMMENDATION.
067100
067200 420-SET-RESULT.
067300     MOVE WS-RECOMMENDATION TO UA-TREAT-REC.
067400     MOVE "UACR-WORSENING-UNTREATED" TO UA-ALERT-TYPE.
067500     MOVE SPACE TO UA-ADHERENT.
067600
067700******************************************************************
067800* 450-ASSIGN-ALERT-SEVERITY-RTN - BUSINESS RULES SECTION 5.       *
067900******************************************************************
068000 450-ASSIGN-ALERT-SEVERITY-RTN.
068100     MOVE "450-ASSIGN-ALERT-SEVERITY-RTN" TO PARA-NAME.
068200     EVALUATE WS-WORSEN-LEVEL
068300         WHEN "SEVERE"               MOVE "CRITICAL" TO WS-SEVERITY
068400         WHEN "CATEGORY-PROGRESSION" MOVE "HIGH"     TO WS-SEVERITY
068500         WHEN "MODERATE"             MOVE "HIGH"     TO WS-SEVERITY
068600         WHEN "MILD"                 MOVE "MODERATE" TO WS-SEVERITY
068700         WHEN OTHER                  MOVE "LOW"      TO WS-SEVERITY
068800     END-EVALUATE.
068900
069000******************************************************************
069100* 500-WRITE-UACR-ALERT-RTN - FILES THE OUTPUT RECORD, UPDATES     *
069200* CONTROL TOTALS, PRINTS THE DETAIL BLOCK.                        *
069300******************************************************************
069400 500-WRITE-UACR-ALERT-RTN.
069500     MOVE "500-WRITE-UACR-ALERT-RTN" TO PARA-NAME.
069600     MOVE WS-HOLD-PAT-ID  TO UA-PAT-ID.
069700     MOVE WS-SEVERITY     TO UA-SEVERITY.
069800     MOVE WS-PREV-VALUE   TO UA-PREV-UACR.
069900     MOVE WS-CURR-VALUE   TO UA-CURR-UACR.
070000     MOVE WS-PCT-CHANGE   TO UA-PCT-CHANGE.
070100     MOVE WS-WORSEN-LEVEL TO UA-WORSEN-LEVEL.
070200     MOVE WS-PREV-CAT     TO UA-PREV-CAT.
070300     MOVE WS-CURR-CAT     TO UA-CURR-CAT.
070400     MOVE WS-DAYS-BETWEEN TO UA-DAYS-BETWEEN.
070500
070600     WRITE UACR-ALERT-FILE FROM WS-UACR-ALERT-OUT.
070700     IF WS-UALERT-STATUS NOT = "00"
070800         MOVE "WRITE FAILED - UACR ALERT OUT" TO ABEND-REASON
070900         PERFORM 950-ABEND-RTN.
071000
071100     ADD 1 TO WS-TOTAL-ALERTS.
071200     EVALUATE WS-SEVERITY
071300         WHEN "CRITICAL" ADD 1 TO WS-CRITICAL-COUNT
071400         WHEN "HIGH"     ADD 1 TO WS-HIGH-COUNT
071500         WHEN "MODERATE" ADD 1 TO WS-MODERATE-COUNT
071600         WHEN OTHER      ADD 1 TO WS-LOW-COUNT
071700     END-EVALUATE.
071800
071900     PERFORM 520-PRINT-ALERT-DETAIL-RTN.
072000
072100******************************************************************
072200* 520-PRINT-ALERT-DETAIL-RTN - REPORTS SECTION 2 PER-ALERT BLOCK. *
072300******************************************************************
072400 520-PRINT-ALERT-DETAIL-RTN.
072500     MOVE "520-PRINT-ALERT-DETAIL-RTN" TO PARA-NAME.
072600     PERFORM 790-CHECK-PAGINATION-RTN.
072700
072800     MOVE UA-SEVERITY TO WSD-SEVERITY.
072900     MOVE UA-PAT-ID    TO WSD-PAT-ID.
073000     MOVE UA-ALERT-TYPE TO WSD-TYPE.
073100     WRITE UACR-REPORT-LINE FROM WS-DETAIL-LINE-1
073200         AFTER ADVANCING 2 LINES.
073300
073400     MOVE UA-PREV-UACR TO WSD-PREV-UACR.
073500     MOVE UA-CURR-UACR TO WSD-CURR-UACR.
073600     MOVE UA-PCT-CHANGE TO WSD-PCT-CHANGE.
073700     MOVE UA-DAYS-BETWEEN TO WSD-DAYS.
073800     WRITE UACR-REPORT-LINE FROM WS-DETAIL-LINE-2
073900         AFTER ADVANCING 1 LINE.
074000
074100     MOVE UA-PREV-CAT TO WSD-PREV-CAT.
074200     MOVE UA-CURR-CAT TO WSD-CURR-CAT.
074300     MOVE UA-WORSEN-LEVEL TO WSD-LEVEL.
074400     WRITE UACR-REPORT-LINE FROM WS-DETAIL-LINE-3
074500         AFTER ADVANCING 1 LINE.
074600
074700     ADD 4 TO WS-LINE-COUNT.
074800
074900     IF TR-IS-PRESCRIBED
075000         PERFORM 530-PRINT-ADHERENCE-LINES-RTN
075100     ELSE
075200         PERFORM 540-PRINT-RECOMMEND-LINE-RTN.
075300
075400 530-PRINT-ADHERENCE-LINES-RTN.
075500     MOVE WS-COMPUTED-MPR TO WSA-MPR.
075600     MOVE WS-COMPUTED-PDC TO WSA-PDC.
075700     MOVE UA-ADHERENT TO WSA-ADHERENT.
075800     MOVE TR-REFILL-GAP TO WSA-GAP.
075900     WRITE UACR-REPORT-LINE FROM WS-ADHERENCE-LINE
076000         AFTER ADVANCING 1 LINE.
076100     ADD 1 TO WS-LINE-COUNT.
076200
076300     IF WS-GAP-URGENT-SW = "Y"
076400         MOVE "ACTION - REFILL GAP EXCEEDS 7 DAYS, CONTACT PATIENT"
076500             TO WSA-ACTION-TEXT
076600         WRITE UACR-REPORT-LINE FROM WS-ACTION-LINE
076700             AFTER ADVANCING 1 LINE
076800         ADD 1 TO WS-LINE-COUNT.
076900
077000     IF WS-GAP-LONG-SW = "Y"
077100         MOVE "RATIONALE - NO PROTECTIVE BENEFIT WITHOUT MEDICATION"
077200             TO WSA-ACTION-TEXT
077300         WRITE UACR-REPORT-LINE FROM WS-ACTION-LINE
077400             AFTER ADVANCING 1 LINE
077500         ADD 1 TO WS-LINE-COUNT.
077600
077700 540-PRINT-RECOMMEND-LINE-RTN.
077800     MOVE UA-TREAT-REC TO WSR-RECOMMENDATION.
077900     WRITE UACR-REPORT-LINE FROM WS-RECOMMEND-LINE
078000         AFTER ADVANCING 1 LINE.
078100     ADD 1 TO WS-LINE-COUNT.
078200
078300******************************************************************
078400* 790-CHECK-PAGINATION-RTN - SAME BREAK TEST USED ACROSS THE      *
078500* BATCH SUITE'S OTHER PAGINATED REPORTS.                          *
078600******************************************************************
078700 790-CHECK-PAGINATION-RTN.
078800     IF WS-LINE-COUNT >= WS-LINES-PER-PAGE
078900         PERFORM 110-PRINT-REPORT-HEADER-RTN.
079000
079100******************************************************************
079200* 900-CLEANUP-RTN - PRINTS THE RUN SUMMARY (REPORTS §2), CLOSES   *
079300* FILES, ENDS THE RUN NORMALLY.                                   *
079400******************************************************************
079500 900-CLEANUP-RTN.
079600     MOVE "900-CLEANUP-RTN" TO PARA-NAME.
079700     MOVE "TOTAL UACR ALERTS" TO WSS-LABEL.
079800     MOVE WS-TOTAL-ALERTS TO WSS-COUNT.
079900     WRITE UACR-REPORT-LINE FROM WS-SUMMARY-LINE
080000         AFTER ADVANCING 2 LINES.
080100
080200     MOVE "CRITICAL SEVERITY" TO WSS-LABEL.
080300     MOVE WS-CRITICAL-COUNT TO WSS-COUNT.
080400     WRITE UACR-REPORT-LINE FROM WS-SUMMARY-LINE
080500         AFTER ADVANCING 1 LINE.
080600
080700     MOVE "HIGH SEVERITY" TO WSS-LABEL.
080800     MOVE WS-HIGH-COUNT TO WSS-COUNT.
080900     WRITE UACR-REPORT-LINE FROM WS-SUMMARY-LINE
081000         AFTER ADVANCING 1 LINE.
081100
081200     MOVE "MODERATE SEVERITY" TO WSS-LABEL.
081300     MOVE WS-MODERATE-COUNT TO WSS-COUNT.
081400     WRITE UACR-REPORT-LINE FROM WS-SUMMARY-LINE
081500         AFTER ADVANCING 1 LINE.
081600
081700     MOVE "LOW SEVERITY" TO WSS-LABEL.
081800     MOVE WS-LOW-COUNT TO WSS-COUNT.
081900     WRITE UACR-REPORT-LINE FROM WS-SUMMARY-LINE
082000         AFTER ADVANCING 1 LINE.
082100
082200     MOVE "ON-TREATMENT PATIENTS" TO WSS-LABEL.
082300     MOVE WS-ON-TREATMENT-COUNT TO WSS-COUNT.
082400     WRITE UACR-REPORT-LINE FROM WS-SUMMARY-LINE
082500         AFTER ADVANCING 1 LINE.
082600
082700     MOVE "UNTREATED PATIENTS" TO WSS-LABEL.
082800     MOVE WS-UNTREATED-COUNT TO WSS-COUNT.
082900     WRITE UACR-REPORT-LINE FROM WS-SUMMARY-LINE
083000         AFTER ADVANCING 1 LINE.
083100
083200     MOVE "NON-ADHERENT OF TREATED" TO WSS-LABEL.
083300     MOVE WS-NON-ADHERENT-COUNT TO WSS-COUNT.
083400     WRITE UACR-REPORT-LINE FROM WS-SUMMARY-LINE
083500         AFTER ADVANCING 1 LINE.
083600
083700     COMPUTE WS-NON-ADH-PCT ROUNDED =
083800         WS-NON-ADHERENT-COUNT / WS-ON-TREATMENT-COUNT * 100
083900         ON SIZE ERROR MOVE ZERO TO WS-NON-ADH-PCT.
084000     MOVE WS-NON-ADH-PCT TO WSS-PCT.
084100     WRITE UACR-REPORT-LINE FROM WS-SUMMARY-PCT-LINE
084200         AFTER ADVANCING 1 LINE.
084300
084400     CLOSE UACR-HISTORY-FILE
084500           TREATMENT-FILE
084600           PATIENT-MASTER-IX-FILE
084700           UACR-ALERT-FILE
084800           UACR-REPORT-FILE.
084900
085000******************************************************************
085100* 950-ABEND-RTN - SHOP-STANDARD ABEND HANDLING.                   *
085200******************************************************************
085300 950-ABEND-RTN.
085400     MOVE "UACRMON" TO ABEND-PROGRAM-ID.
085500     DISPLAY "UACRMON ABEND - " ABEND-REASON.
085600     DISPLAY "LAST PARAGRAPH - " PARA-NAME.
085700     DIVIDE WS-ZERO-DIVISOR INTO WS-ONE-DIVIDEND.

000100******************************************************************
000200* CKDPAT  --  CHRONIC KIDNEY DISEASE PATIENT MASTER RECORD       *
000300*                                                                *
000400* ONE RECORD PER PATIENT CARRIED IN THE NIGHTLY CKD REGISTRY     *
000500* EXTRACT.  FIELDS ARE THE CLINICAL OBSERVATIONS AND FLAGS USED  *
000600* BY THE RISK SCANNER, THE ADHERENCE/ELIGIBILITY LOGIC, AND THE  *
000700* REGISTRY LOADER.  RECORD LENGTH 120 - SEE DDS.                 *
000800*                                                                *
000900* 091890  RK   INITIAL VERSION FOR CKD REGISTRY PROJECT          *
001000* 031593  RK   ADDED PAT-NEPHROTOXIC / PAT-ON-SGLT2I PER RFC-114  *
001100* 110297  DO   ADDED ALT NAME-SPLIT REDEFINES FOR LOADER USE     *
001200******************************************************************
001300 01  CKD-PATIENT-MASTER-REC.
001400     05  PAT-ID                      PIC X(10).
001500     05  PAT-MRN                     PIC X(10).
001600     05  PAT-NAME                    PIC X(30).
001700     05  PAT-AGE                     PIC 9(03).
001800     05  PAT-GENDER                  PIC X(01).
001900         88  PAT-MALE                VALUE "M".
002000         88  PAT-FEMALE               VALUE "F".
002100         88  PAT-GENDER-UNKNOWN       VALUE "U".
002200         88  PAT-GENDER-VALID  VALUES ARE "M", "F", "U".
002300     05  PAT-CKD-STAGE               PIC 9(01).
002400     05  PAT-EGFR                    PIC 9(03)V9(01).
002500     05  PAT-EGFR-TREND              PIC X(01).
002600         88  PAT-TREND-DOWN           VALUE "D".
002700         88  PAT-TREND-UP             VALUE "U".
002800         88  PAT-TREND-STABLE         VALUE "S".
002900     05  PAT-EGFR-CHANGE             PIC S9(03)V9(01).
003000     05  PAT-UACR                    PIC 9(05)V9(01).
003100     05  PAT-PROT-CAT                PIC X(02).
003200         88  PAT-PROT-A1              VALUE "A1".
003300         88  PAT-PROT-A2              VALUE "A2".
003400         88  PAT-PROT-A3              VALUE "A3".
003500     05  PAT-SYS-BP                  PIC 9(03).
003600     05  PAT-DIA-BP                  PIC 9(03).
003700     05  PAT-HBA1C                   PIC 9(02)V9(01).
003800     05  PAT-HGB                     PIC 9(02)V9(01).
003900     05  PAT-K                       PIC 9(01)V9(01).
004000     05  PAT-PHOS                    PIC 9(02)V9(01).
004100     05  PAT-BMI                     PIC 9(02)V9(01).
004200     05  PAT-SMOKING                 PIC X(01).
004300         88  PAT-SMOKE-CURRENT        VALUE "C".
004400         88  PAT-SMOKE-FORMER         VALUE "F".
004500         88  PAT-SMOKE-NEVER          VALUE "N".
004600     05  PAT-HAS-DIABETES            PIC X(01).
004700         88  PAT-DIABETIC             VALUE "Y".
004800     05  PAT-HAS-HTN                 PIC X(01).
004900         88  PAT-HYPERTENSIVE         VALUE "Y".
005000     05  PAT-HAS-HF                  PIC X(01).
005100         88  PAT-HEART-FAILURE        VALUE "Y".
005200     05  PAT-CVD-HIST                PIC X(01).
005300         88  PAT-CVD-HISTORY          VALUE "Y".
005400     05  PAT-NEPHRO-REF              PIC X(01).
005500         88  PAT-HAS-NEPHRO-REF       VALUE "Y".
005600     05  PAT-NEPHROTOXIC             PIC X(01).
005700         88  PAT-ON-NEPHROTOXIC       VALUE "Y".
005800     05  PAT-ON-RASI                 PIC X(01).
005900         88  PAT-TAKES-RASI           VALUE "Y".
006000     05  PAT-ON-SGLT2I               PIC X(01).
006100         88  PAT-TAKES-SGLT2I         VALUE "Y".
006200     05  PAT-DIAG-YEARS              PIC 9(02)V9(01).
006300     05  PAT-RISK-LEVEL              PIC X(01).
006400         88  PAT-RISK-LOW             VALUE "L".
006500         88  PAT-RISK-MODERATE        VALUE "M".
006600         88  PAT-RISK-HIGH            VALUE "H".
006700         88  PAT-RISK-CRITICAL        VALUE "C".
006800     05  FILLER                      PIC X(15).
006900
007000******************************************************************
007100* ALTERNATE VIEW OF THE NAME FIELD - USED BY THE LOADER WHEN A   *
007200* QUICK FIXED-WIDTH LOOK AT THE FIRST 15/LAST 15 BYTES IS NEEDED *
007300* BEFORE THE UNSTRING-BASED SPLIT ON THE FIRST EMBEDDED SPACE.   *
007400******************************************************************
007500 01  CKD-PATNAME-FIXED-VIEW REDEFINES CKD-PATIENT-MASTER-REC.
007600     05  FILLER                      PIC X(20).
007700     05  PNV-NAME-FIRST-HALF         PIC X(15).
007800     05  PNV-NAME-SECOND-HALF        PIC X(15).
007900     05  FILLER                      PIC X(70).

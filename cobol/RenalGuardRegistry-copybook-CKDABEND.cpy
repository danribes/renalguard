000100******************************************************************
000200* CKDABEND --  ABEND MESSAGE WORK AREA, SHOP-STANDARD FORMAT     *
000300*                                                                *
000400* BUILT AND WRITTEN TO SYSOUT BY THE 900-ABEND-RTN OF ANY CKD    *
000500* REGISTRY PROGRAM BEFORE FORCING THE ABEND VIA THE STANDARD     *
000600* DIVIDE-BY-ZERO TRICK.  SAME SHAPE AS THE REST OF THE BATCH     *
000700* SUITE SO OPERATIONS CAN SCAN SYSOUT THE SAME WAY FOR ANY JOB.  *
000800*                                                                *
000900* 100489  DO   INITIAL VERSION, LIFTED FROM THE BATCH STANDARDS  *
001000*              ABEND LAYOUT USED ACROSS THE CLINICAL SUITE      *
001100******************************************************************
001200 01  CKD-ABEND-MSG-AREA.
001300     05  ABEND-PROGRAM-ID            PIC X(08).
001400     05  ABEND-REASON                PIC X(40).
001500     05  EXPECTED-VAL                PIC X(20).
001600     05  ACTUAL-VAL                  PIC X(20).
001700     05  FILLER                      PIC X(12).

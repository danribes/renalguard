000100******************************************************************
000200* CKDOBOUT --  NORMALIZED OBSERVATION OUTPUT RECORD (LOADER)     *
000300*                                                                *
000400* ONE ROW PER NON-MISSING MEASUREMENT ON THE MASTER RECORD - UP  *
000500* TO 18 PER PATIENT.  OO-OBS-VALUE CARRIES THE NUMERIC READING   *
000600* WHEN THE MEASUREMENT IS A NUMBER; OO-OBS-TEXT CARRIES IT WHEN  *
000700* THE MEASUREMENT IS A CODED TEXT VALUE (TREND, PROTEINURIA      *
000800* CATEGORY).  THE TWO ARE NEVER BOTH MEANINGFUL ON ONE RECORD.   *
000900*                                                                *
001000* 112890  DO   INITIAL VERSION FOR REGISTRY LOADER                *
001100******************************************************************
001200 01  CKD-OBSERVATION-OUT-REC.
001300     05  OO-PAT-ID                   PIC X(10).
001400     05  OO-OBS-TYPE                 PIC X(25).
001500     05  OO-OBS-VALUE                PIC S9(05)V9(02).
001600     05  OO-OBS-TEXT                 PIC X(10).
001700     05  OO-OBS-UNIT                 PIC X(15).
001800     05  FILLER                      PIC X(01).
001900
002000******************************************************************
002100* ALTERNATE UNSIGNED-MAGNITUDE VIEW OF THE OBSERVATION VALUE -   *
002200* USED WHEN THE FAN-OUT LOGIC MOVES A SIGNED PERCENT-CHANGE      *
002300* FIGURE IN FROM PAT-EGFR-CHANGE AND ONLY THE DIGITS MATTER.     *
002400******************************************************************
002500 01  CKD-OBSVALUE-SIGN-VIEW REDEFINES CKD-OBSERVATION-OUT-REC.
002600     05  FILLER                      PIC X(35).
002700     05  OSV-MAGNITUDE               PIC 9(05)V9(02).
002800     05  FILLER                      PIC X(26).

000100******************************************************************
000200* CKDUALRT --  UACR WORSENING ALERT OUTPUT RECORD (UACR MONITOR) *
000300*                                                                *
000400* ONE RECORD PER PATIENT WHOSE CURRENT/PREVIOUS UACR PAIR SHOWS  *
000500* WORSENING ALBUMINURIA.  UA-ADHERENT AND UA-TREAT-REC ARE       *
000600* MUTUALLY EXCLUSIVE - ONLY ONE IS MEANINGFUL DEPENDING ON       *
000700* WHETHER THE PATIENT WAS ALREADY ON THERAPY.                    *
000800*                                                                *
000900* 101289  DO   INITIAL VERSION FOR UACR MONITOR                  *
001000* 071894  MF   ADDED UA-DAYS-BETWEEN PER NEPHROLOGY REQUEST      *
001100* 031599  RK   Y2K REVIEW - UA-DAYS-BETWEEN IS A DERIVED COUNT,  *
001200*              NOT A DATE - NO CHANGE REQUIRED                   *
001300******************************************************************
001400 01  CKD-UACR-ALERT-REC.
001500     05  UA-PAT-ID                   PIC X(10).
001600     05  UA-SEVERITY                 PIC X(08).
001700         88  UA-SEV-CRITICAL          VALUE "CRITICAL".
001800         88  UA-SEV-HIGH              VALUE "HIGH".
001900         88  UA-SEV-MODERATE          VALUE "MODERATE".
002000         88  UA-SEV-LOW               VALUE "LOW".
002100     05  UA-ALERT-TYPE               PIC X(30).
002200     05  UA-PREV-UACR                PIC 9(05)V9(01).
002300     05  UA-CURR-UACR                PIC 9(05)V9(01).
002400     05  UA-PCT-CHANGE               PIC S9(04)V9(01).
002500     05  UA-WORSEN-LEVEL             PIC X(20).
002600     05  UA-PREV-CAT                 PIC X(06).
002700     05  UA-CURR-CAT                 PIC X(06).
002800     05  UA-DAYS-BETWEEN             PIC 9(04).
002900     05  UA-ADHERENT                 PIC X(01).
003000         88  UA-IS-ADHERENT           VALUE "Y".
003100         88  UA-NOT-ADHERENT          VALUE "N".
003200     05  UA-TREAT-REC                PIC X(30).
003300     05  FILLER                      PIC X(16).
003400
003500******************************************************************
003600* ALTERNATE VIEW OF THE TWO UACR AMOUNTS AS A SIGNED DELTA PAIR, *
003700* USED WHEN THE REPORT WRITER BUILDS THE "CHANGE OVER N DAYS"    *
003800* LINE OF THE DETAIL BLOCK.                                      *
003900******************************************************************
004000 01  CKD-UACR-DELTA-VIEW REDEFINES CKD-UACR-ALERT-REC.
004100     05  FILLER                      PIC X(48).
004200     05  UDV-PREV-AMT                PIC 9(05)V9(01).
004300     05  UDV-CURR-AMT                PIC 9(05)V9(01).
004400     05  UDV-PCT-SIGNED              PIC S9(04)V9(01).
004500     05  FILLER                      PIC X(83).

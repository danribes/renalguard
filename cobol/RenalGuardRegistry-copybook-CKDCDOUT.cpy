000100******************************************************************
000200* CKDCDOUT --  NORMALIZED CONDITION OUTPUT RECORD (LOADER)       *
000300*                                                                *
000400* ONE ROW PER COMORBID CONDITION DERIVED FROM THE MASTER RECORD  *
000500* FLAGS - DIABETES, HYPERTENSION, CKD STAGE, CARDIOVASCULAR      *
000600* DISEASE HISTORY.  A PATIENT MAY CARRY ZERO TO FOUR OF THESE.   *
000700* RECORD IS FULLY PACKED AT 66 BYTES - NO FILLER AVAILABLE.      *
000800*                                                                *
000900* 112890  DO   INITIAL VERSION FOR REGISTRY LOADER                *
001000******************************************************************
001100 01  CKD-CONDITION-OUT-REC.
001200     05  CO-PAT-ID                   PIC X(10).
001300     05  CO-COND-CODE                PIC X(08).
001400     05  CO-COND-NAME                PIC X(40).
001500     05  CO-SEVERITY                 PIC X(08).
001600         88  CO-SEV-SEVERE            VALUE "SEVERE".
001700         88  CO-SEV-MODERATE          VALUE "MODERATE".
001800         88  CO-SEV-MILD              VALUE "MILD".

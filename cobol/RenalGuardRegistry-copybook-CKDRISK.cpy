000100******************************************************************
000200* CKDRISK --  RISK ASSESSMENT OUTPUT RECORD (RISK SCANNER)       *
000300*                                                                *
000400* ONE RECORD PER PATIENT WHO FIRED AT LEAST ONE OF THE 17        *
000500* CLINICAL ALERT RULES.  RA-ALERT-CODES CARRIES THE CODE FOR     *
000600* EACH RULE THAT FIRED, IN THE ORDER THE RULES WERE TESTED -     *
000700* UNUSED TRAILING ENTRIES ARE LEFT BLANK.                        *
000800*                                                                *
000900* 100489  DO   INITIAL VERSION FOR RISK SCANNER                  *
001000* 051293  DO   WIDENED RA-PRIORITY 6 TO 8 FOR "MODERATE"         *
001100* 030299  RK   Y2K REVIEW - NO DATE FIELDS CARRIED ON THIS REC   *
001200******************************************************************
001300 01  CKD-RISK-ASSESSMENT-REC.
001400     05  RA-PAT-ID                   PIC X(10).
001500     05  RA-NAME                     PIC X(30).
001600     05  RA-MRN                      PIC X(10).
001700     05  RA-SCORE                    PIC 9(03).
001800     05  RA-PRIORITY                 PIC X(08).
001900         88  RA-PRI-CRITICAL          VALUE "CRITICAL".
002000         88  RA-PRI-HIGH              VALUE "HIGH".
002100         88  RA-PRI-MODERATE          VALUE "MODERATE".
002200         88  RA-PRI-LOW               VALUE "LOW".
002300     05  RA-ALERT-COUNT              PIC 9(02).
002400     05  RA-ALERT-CODES OCCURS 17 TIMES
002500                         INDEXED BY RA-CODE-NDX
002600                                             PIC X(18).
002700     05  FILLER                      PIC X(08).
002800
002900******************************************************************
003000* ALTERNATE "TOP-5" VIEW OF THE ALERT-CODE TABLE, USED BY THE    *
003100* REPORT WRITER WHEN ONLY THE FIRST FIVE FIRED CODES ARE SHOWN   *
003200* ON A COMPACT HIGH-PRIORITY DETAIL LINE.                        *
003300******************************************************************
003400 01  CKD-RISK-CODES-TOP5-VIEW REDEFINES CKD-RISK-ASSESSMENT-REC.
003500     05  FILLER                      PIC X(63).
003600     05  RCV-CODE-1                  PIC X(18).
003700     05  RCV-CODE-2                  PIC X(18).
003800     05  RCV-CODE-3                  PIC X(18).
003900     05  RCV-CODE-4                  PIC X(18).
004000     05  RCV-CODE-5                  PIC X(18).
004100     05  FILLER                      PIC X(224).

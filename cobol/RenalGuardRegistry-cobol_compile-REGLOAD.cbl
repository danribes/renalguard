000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* REGLOAD  -  CKD REGISTRY LOADER                                 *
000400*                                                                 *
000500* RESHAPES EACH PATIENT-MASTER RECORD INTO A NORMALIZED PATIENT-  *
000600* OUT RECORD (NAME SPLIT, GENDER SPELLED OUT, DOB AND DIAGNOSIS   *
000700* DATE DERIVED AGAINST THE RUN DATE, RISK TIER MAPPED), UP TO 12  *
000800* OBSERVATION-OUT ROWS (ONE PER NON-MISSING MEASUREMENT), AND UP  *
000900* TO 4 CONDITION-OUT ROWS (DIABETES/HTN/CKD STAGE/CVD), FOR       *
001000* PICKUP BY THE DOWNSTREAM REGISTRY POSTING JOBS.                 *
001100******************************************************************
001200* CHANGE LOG                                                      *
001300* ----------------------------------------------------------------*
001400* 112890  DO   INITIAL VERSION - PATIENT-OUT AND OBSERVATION-OUT  *
001500*              ONLY                                               *
001600* 020591  DO   ADDED CONDITION-OUT FAN-OUT PER REGISTRY PROJECT   *
001700*              PHASE 2                                            *
001800* 052994  RK   ADDED PO-RISK-TIER PER CARE-MGMT REQUEST           *
001900* 090396  RK   DIAG-DATE NOW USES THE ABS-DAY ROUND TRIP INSTEAD  *
002000*              OF A FLAT 365-DAY YEAR - AUDIT FLAGGED THE OLD     *
002100*              FIGURE AS OFF BY SEVERAL DAYS ON LEAP YEARS        *
002200* 031599  RK   Y2K REVIEW - RUN DATE WINDOWED THE SAME WAY AS THE *
002300*              REST OF THE CKD SUITE, DOB/DIAG-DATE BOTH CARRY A  *
002400*              FULL 4-DIGIT CENTURY                               *
002500* 071401  MF   HBA1C SENTINEL OF ZERO NOW SUPPRESSES THE          *
002600*              OBSERVATION ROW INSTEAD OF WRITING A ZERO READING  *
002700* 040803  DO   CLEANED UP THE CONDITION-CODE BUILD - WAS STRING-  *
002800*              CONCATENATING THE STAGE DIGIT EVERY CALL, NOW A    *
002900*              STRAIGHT GROUP MOVE                                *
003000******************************************************************
003100 PROGRAM-ID.  REGLOAD.
003200 AUTHOR. D OKONKWO.
003300 INSTALLATION. RENALGUARD CLINICAL SYSTEMS.
003400 DATE-WRITTEN. 11/28/90.
003500 DATE-COMPILED.
003600 SECURITY. NON-CONFIDENTIAL.
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS NEXT-PAGE.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PATIENT-MASTER-FILE  ASSIGN TO CKDPATIN
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-PATMSTR-STATUS.
005000
005100     SELECT PATIENT-OUT-FILE     ASSIGN TO CKDPOUTO
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-PATOUT-STATUS.
005400
005500     SELECT OBSERVATION-OUT-FILE ASSIGN TO CKDOOUTO
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-OBSOUT-STATUS.
005800
005900     SELECT CONDITION-OUT-FILE   ASSIGN TO CKDCOUTO
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WS-CNDOUT-STATUS.
006200
006300     SELECT LOAD-REPORT-FILE     ASSIGN TO CKDLOADRP
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-LOADRPT-STATUS.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 FD  PATIENT-MASTER-FILE
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 120 CHARACTERS.
007300 01  PATIENT-MASTER-BUFFER           PIC X(120).
007400
007500 FD  PATIENT-OUT-FILE
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 90 CHARACTERS.
007800 01  PATIENT-OUT-BUFFER              PIC X(90).
007900
008000 FD  OBSERVATION-OUT-FILE
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 68 CHARACTERS.
008300 01  OBSERVATION-OUT-BUFFER          PIC X(68).
008400
008500 FD  CONDITION-OUT-FILE
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 66 CHARACTERS.
008800 01  CONDITION-OUT-BUFFER            PIC X(66).
008900
009000 FD  LOAD-REPORT-FILE
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 132 CHARACTERS.
009300 01  LOAD-REPORT-LINE                PIC X(132).
009400
009500 WORKING-STORAGE SECTION.
009600 77  WS-PATMSTR-STATUS               PIC X(02) VALUE "00".
009700 77  WS-PATOUT-STATUS                PIC X(02) VALUE "00".
009800 77  WS-OBSOUT-STATUS                PIC X(02) VALUE "00".
009900 77  WS-CNDOUT-STATUS                PIC X(02) VALUE "00".
010000 77  WS-LOADRPT-STATUS               PIC X(02) VALUE "00".
010100 77  WS-EOF-SW                       PIC X(01) VALUE "N".
010200     88  END-OF-PATIENT-MASTER        VALUE "Y".
010300 77  PARA-NAME                       PIC X(30) VALUE SPACE.
010400 77  WS-ZERO-DIVISOR                 PIC 9 COMP VALUE ZERO.
010500 77  WS-ONE-DIVIDEND                 PIC 9 COMP VALUE 1.
010600
010700 01  WS-COUNTERS.
010800     05  WS-PATIENTS-WRITTEN         PIC 9(7) COMP.
010900     05  WS-OBSERVATIONS-WRITTEN     PIC 9(7) COMP.
011000     05  WS-CONDITIONS-WRITTEN       PIC 9(7) COMP.
011100
011200 01  WS-RUN-DATE-WORK.
011300     05  WS-RUN-DATE-YYMMDD          PIC 9(06).
011400     05  WS-RUN-DATE-CCYYMMDD        PIC 9(08).
011500
011600 01  WS-RUN-DATE-YY-VIEW REDEFINES WS-RUN-DATE-WORK.
011700     05  WSY-YY                      PIC 9(02).
011800     05  WSY-MM                      PIC 9(02).
011900     05  WSY-DD                      PIC 9(02).
012000     05  FILLER                      PIC X(08).
012100
012200******************************************************************
012300* ALTERNATE CCYY/MM/DD VIEW OF THE WINDOWED RUN DATE - USED BY    *
012400* THE DOB DERIVATION SO THE YEAR CAN BE REDUCED A FIELD AT A      *
012500* TIME WITHOUT ANY SUBSTRING REFERENCE MODIFICATION.              *
012600******************************************************************
012700 01  WS-RUN-DATE-CCYY-VIEW REDEFINES WS-RUN-DATE-WORK.
012800     05  FILLER                      PIC X(06).
012900     05  WSC-RUN-CCYY                PIC 9(04).
013000     05  WSC-RUN-MM                  PIC 9(02).
013100     05  WSC-RUN-DD                  PIC 9(02).
013200
013300******************************************************************
013400* CALENDAR WORK AREA - SAME ABS-DAY ALGORITHM AS THE UACR MONITOR *
013500* (NO INTRINSIC FUNCTIONS ON THIS SUITE) PLUS ITS INVERSE, SINCE   *
013600* THE DIAGNOSIS-DATE DERIVATION NEEDS TO GO BOTH WAYS: DATE TO     *
013700* ABS-DAY-NUMBER, SUBTRACT THE DIAGNOSIS DAY COUNT, THEN BACK TO   *
013800* A YYYYMMDD DATE.                                                 *
013900******************************************************************
014000 01  WS-DATE-CALC-WORK.
014100     05  WS-DATE-CALC-CCYYMMDD        PIC 9(08).
014200     05  WS-DATE-CALC-ABS-DAY         PIC 9(07) COMP.
014300     05  WS-LEAP-YEARS-BEFORE         PIC 9(05) COMP.
014400     05  WS-YEARS-BACK                PIC 9(04) COMP.
014500     05  WS-DIV-WORK                  PIC 9(04) COMP.
014600     05  WS-REM-4                     PIC 9(02) COMP.
014700     05  WS-REM-100                   PIC 9(02) COMP.
014800     05  WS-REM-400                   PIC 9(03) COMP.
014900
015000 01  WS-DATE-CALC-SPLIT-VIEW REDEFINES WS-DATE-CALC-WORK.
015100     05  WSD-CALC-YEAR                PIC 9(04).
015200     05  WSD-CALC-MONTH               PIC 9(02).
015300     05  WSD-CALC-DAY                 PIC 9(02).
015400     05  FILLER                       PIC X(10).
015500
015600 01  WS-CUM-DAYS-TABLE.
015700     05  WS-CUM-DAYS OCCURS 12 TIMES  PIC 9(03).
015800
015900 01  WS-DIAG-DATE-WORK.
016000     05  WS-DIAG-DAYS                 PIC 9(05) COMP.
016100     05  WS-TARGET-ABS-DAY             PIC 9(07) COMP.
016200     05  WS-CAND-YEAR                  PIC 9(04) COMP.
016300     05  WS-YEAR-START-ABS-DAY         PIC 9(07) COMP.
016400     05  WS-DAY-OF-YEAR                PIC 9(03) COMP.
016500     05  WS-MONTH-NDX                  PIC 9(02) COMP.
016600     05  WS-NEXT-NDX                   PIC 9(02) COMP.
016700     05  WS-MONTH-THRESHOLD            PIC 9(03) COMP.
016800     05  WS-RESULT-MONTH               PIC 9(02) COMP.
016900     05  WS-RESULT-DAY                 PIC 9(02) COMP.
017000     05  WS-RESULT-CCYYMMDD            PIC 9(08).
017100     05  WS-YEAR-IS-LEAP-SW            PIC X(01).
017200     05  WS-DIV-WORK2                  PIC 9(04) COMP.
017300     05  WS-REM-4B                     PIC 9(02) COMP.
017400     05  WS-REM-100B                   PIC 9(02) COMP.
017500     05  WS-REM-400B                   PIC 9(03) COMP.
017600
017700 01  WS-DOB-SPLIT-WORK.
017800     05  WSB-DOB-CCYY                 PIC 9(04).
017900     05  WSB-DOB-MM                    PIC 9(02).
018000     05  WSB-DOB-DD                    PIC 9(02).
018100
018200 01  WS-NAME-SPLIT-WORK.
018300     05  WS-NAME-FIRST                PIC X(15).
018400     05  WS-NAME-LAST                 PIC X(15).
018500     05  WS-NAME-SPACE-POS            PIC 9(02) COMP.
018600     05  WS-NAME-PTR                  PIC 9(02) COMP.
018700
018800 01  WS-COND-CODE-WORK.
018900     05  WS-COND-CODE-PFX             PIC X(04).
019000     05  WS-COND-CODE-DGT              PIC X(01).
019100     05  FILLER                        PIC X(03).
019200
019300 01  WS-COND-NAME-WORK.
019400     05  WS-COND-NAME-PFX             PIC X(30)
019500         VALUE "CHRONIC KIDNEY DISEASE, STAGE ".
019600     05  WS-COND-NAME-DGT              PIC X(01).
019700     05  FILLER                        PIC X(09).
019800
019900 01  WS-SUMMARY-LINE.
020000     05  FILLER                        PIC X(04) VALUE SPACE.
020100     05  WSS-LABEL                     PIC X(40).
020200     05  WSS-COUNT                     PIC ZZZZ9.
020300     05  FILLER                        PIC X(83) VALUE SPACE.
020400
020500 01  WS-ABEND-AREA.
020600     COPY CKDABEND.
020700
020800 01  WS-PATIENT-MASTER-REC.
020900     COPY CKDPAT.
021000
021100 01  WS-PATIENT-OUT-REC.
021200     COPY CKDPOUT.
021300
021400 01  WS-OBSERVATION-OUT-REC.
021500     COPY CKDOBOUT.
021600
021700 01  WS-CONDITION-OUT-REC.
021800     COPY CKDCDOUT.
021900
022000 PROCEDURE DIVISION.
022100
022200 000-MAINLINE.
022300     PERFORM 100-INITIALIZE-RTN.
022400     PERFORM 120-READ-PATIENT-MASTER-RTN.
022500     PERFORM 200-PROCESS-PATIENT-RTN
022600         UNTIL END-OF-PATIENT-MASTER.
022700     PERFORM 900-CLEANUP-RTN.
022800     STOP RUN.
022900
023000* 031599 RK - RUN DATE WINDOWING ADDED HERE, Y2K REVIEW           031599
023100 100-INITIALIZE-RTN.
023200     MOVE "100-INITIALIZE-RTN" TO PARA-NAME.
023300     OPEN INPUT  PATIENT-MASTER-FILE.
023400     IF WS-PATMSTR-STATUS NOT = "00"
023500         MOVE "OPEN FAILED - PATIENT MASTER" TO ABEND-REASON
023600         PERFORM 950-ABEND-RTN.
023700
023800     OPEN OUTPUT PATIENT-OUT-FILE.
023900     IF WS-PATOUT-STATUS NOT = "00"
024000         MOVE "OPEN FAILED - PATIENT OUT" TO ABEND-REASON
024100         PERFORM 950-ABEND-RTN.
024200
024300     OPEN OUTPUT OBSERVATION-OUT-FILE.
024400     IF WS-OBSOUT-STATUS NOT = "00"
024500         MOVE "OPEN FAILED - OBSERVATION OUT" TO ABEND-REASON
024600         PERFORM 950-ABEND-RTN.
024700
024800     OPEN OUTPUT CONDITION-OUT-FILE.
024900     IF WS-CNDOUT-STATUS NOT = "00"
025000         MOVE "OPEN FAILED - CONDITION OUT" TO ABEND-REASON
025100         PERFORM 950-ABEND-RTN.
025200
025300     OPEN OUTPUT LOAD-REPORT-FILE.
025400     IF WS-LOADRPT-STATUS NOT = "00"
025500         MOVE "OPEN FAILED - LOAD REPORT" TO ABEND-REASON
025600         PERFORM 950-ABEND-RTN.
025700
025800     MOVE ZERO TO WS-PATIENTS-WRITTEN
025900                  WS-OBSERVATIONS-WRITTEN
026000                  WS-CONDITIONS-WRITTEN.
026100
026200     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
026300     IF WSY-YY < 50
026400         COMPUTE WS-RUN-DATE-CCYYMMDD =
026500             (2000 + WSY-YY) * 10000 + (WSY-MM * 100) + WSY-DD
026600     ELSE
026700         COMPUTE WS-RUN-DATE-CCYYMMDD =
026800             (1900 + WSY-YY) * 10000 + (WSY-MM * 100) + WSY-DD.
026900
027000     MOVE 000 TO WS-CUM-DAYS (1).
027100     MOVE 031 TO WS-CUM-DAYS (2).
027200     MOVE 059 TO WS-CUM-DAYS (3).
027300     MOVE 090 TO WS-CUM-DAYS (4).
027400     MOVE 120 TO WS-CUM-DAYS (5).
027500     MOVE 151 TO WS-CUM-DAYS (6).
027600     MOVE 181 TO WS-CUM-DAYS (7).
027700     MOVE 212 TO WS-CUM-DAYS (8).
027800     MOVE 243 TO WS-CUM-DAYS (9).
027900     MOVE 273 TO WS-CUM-DAYS (10).
028000     MOVE 304 TO WS-CUM-DAYS (11).
028100     MOVE 334 TO WS-CUM-DAYS (12).
028200
028300 120-READ-PATIENT-MASTER-RTN.
028400     MOVE "120-READ-PATIENT-MASTER-RTN" TO PARA-NAME.
028500     READ PATIENT-MASTER-FILE INTO WS-PATIENT-MASTER-REC
028600         AT END
028700             MOVE "Y" TO WS-EOF-SW.
028800
028900******************************************************************
029000* 200-PROCESS-PATIENT-RTN - ONE MASTER RECORD FANS OUT TO ONE     *
029100* PATIENT-OUT ROW, UP TO 12 OBSERVATION-OUT ROWS, AND UP TO 4     *
029200* CONDITION-OUT ROWS.                                             *
029300******************************************************************
029400 200-PROCESS-PATIENT-RTN.
029500     MOVE "200-PROCESS-PATIENT-RTN" TO PARA-NAME.
029600     PERFORM 205-SPLIT-NAME-RTN THRU 205-EXIT.
029700     PERFORM 210-DERIVE-GENDER-RTN.
029800     PERFORM 215-DERIVE-DOB-RTN.
029900     PERFORM 220-DERIVE-DIAG-DATE-RTN THRU 220-EXIT.
030000     PERFORM 225-DERIVE-RISK-TIER-RTN.
030100     PERFORM 250-WRITE-PATIENT-OUT-RTN.
030200     PERFORM 300-BUILD-OBSERVATIONS-RTN THRU 300-EXIT.
030300     PERFORM 500-BUILD-CONDITIONS-RTN THRU 500-EXIT.
030400     PERFORM 120-READ-PATIENT-MASTER-RTN.
030500
030600******************************************************************
030700* 205-SPLIT-NAME-RTN - SPLIT ON THE FIRST EMBEDDED SPACE.  THE    *
030800* LAST NAME IS BLANK WHEN THE NAME CARRIES NO SPACE AT ALL.       *
030900******************************************************************
031000 205-SPLIT-NAME-RTN.
031100     MOVE SPACE TO WS-NAME-FIRST WS-NAME-LAST.
031200     MOVE ZERO  TO WS-NAME-SPACE-POS.
031300     INSPECT PAT-NAME TALLYING WS-NAME-SPACE-POS
031400         FOR CHARACTERS BEFORE INITIAL SPACE.
031500     IF WS-NAME-SPACE-POS = ZERO OR WS-NAME-SPACE-POS >= 30
031600         MOVE PAT-NAME TO WS-NAME-FIRST
031700         GO TO 205-EXIT.
031800
031900     MOVE 1 TO WS-NAME-PTR.
032000     UNSTRING PAT-NAME DELIMITED BY SPACE
032100         INTO WS-NAME-FIRST
032200         WITH POINTER WS-NAME-PTR.
032300     UNSTRING PAT-NAME DELIMITED BY SIZE
032400         INTO WS-NAME-LAST
032500         WITH POINTER WS-NAME-PTR.
032600 205-EXIT. EXIT.
032700
032800 210-DERIVE-GENDER-RTN.
032900     EVALUATE TRUE
033000         WHEN PAT-MALE   MOVE "MALE   " TO PO-GENDER
033100         WHEN PAT-FEMALE MOVE "FEMALE " TO PO-GENDER
033200         WHEN OTHER      MOVE "UNKNOWN" TO PO-GENDER
033300     END-EVALUATE.
033400
033500******************************************************************
033600* 215-DERIVE-DOB-RTN - RUN DATE WITH THE YEAR REDUCED BY AGE,     *
033700* MONTH/DAY PRESERVED.  NO ABS-DAY MATH NEEDED FOR THIS ONE.      *
033800******************************************************************
033900 215-DERIVE-DOB-RTN.
034000     COMPUTE WSB-DOB-CCYY = WSC-RUN-CCYY - PAT-AGE.
034100     MOVE WSC-RUN-MM      TO WSB-DOB-MM.
034200     MOVE WSC-RUN-DD      TO WSB-DOB-DD.
034300     MOVE WS-DOB-SPLIT-WORK TO PO-DOB.
034400
034500******************************************************************
034600* 220-DERIVE-DIAG-DATE-RTN - RUN DATE MINUS INTEGER(YEARS*365.25) *
034700* DAYS, VIA THE ABS-DAY ROUND TRIP.  ZERO YEARS MEANS UNKNOWN.    *
034800******************************************************************
034900 220-DERIVE-DIAG-DATE-RTN.
035000     IF PAT-DIAG-YEARS = ZERO
035100         MOVE ZERO TO PO-DIAG-DATE
035200         GO TO 220-EXIT.
035300
035400     COMPUTE WS-DIAG-DAYS = PAT-DIAG-YEARS * 365.25.
035500
035600     MOVE WS-RUN-DATE-CCYYMMDD TO WS-DATE-CALC-CCYYMMDD.
035700     PERFORM 700-CALC-ABS-DAY-RTN.
035800     COMPUTE WS-TARGET-ABS-DAY =
035900         WS-DATE-CALC-ABS-DAY - WS-DIAG-DAYS.
036000
036100     PERFORM 710-ABS-DAY-TO-DATE-RTN.
036200     MOVE WS-RESULT-CCYYMMDD TO PO-DIAG-DATE.
036300 220-EXIT. EXIT.
036400
036500* 052994 RK - PARAGRAPH ADDED PER CARE-MGMT REQUEST               052994
036600 225-DERIVE-RISK-TIER-RTN.
036700     EVALUATE TRUE
036800         WHEN PAT-RISK-LOW       MOVE 1 TO PO-RISK-TIER
036900         WHEN PAT-RISK-MODERATE  MOVE 2 TO PO-RISK-TIER
037000         WHEN PAT-RISK-HIGH      MOVE 3 TO PO-RISK-TIER
037100         WHEN PAT-RISK-CRITICAL  MOVE 3 TO PO-RISK-TIER
037200         WHEN OTHER              MOVE 2 TO PO-RISK-TIER
037300     END-EVALUATE.
037400
037500 250-WRITE-PATIENT-OUT-RTN.
037600     MOVE "250-WRITE-PATIENT-OUT-RTN" TO PARA-NAME.
037700     MOVE PAT-ID          TO PO-PAT-ID.
037800     MOVE PAT-MRN         TO PO-MRN.
037900     MOVE WS-NAME-FIRST   TO PO-FIRST-NAME.
038000     MOVE WS-NAME-LAST    TO PO-LAST-NAME.
038100     MOVE PAT-HAS-DIABETES TO PO-HAS-DIABETES.
038200     MOVE PAT-HAS-HTN      TO PO-HAS-HTN.
038300     MOVE PAT-HAS-HF       TO PO-HAS-HF.
038400     MOVE PAT-CVD-HIST     TO PO-CVD-HIST.
038500     MOVE PAT-NEPHRO-REF   TO PO-NEPHRO-REF.
038600     MOVE PAT-NEPHROTOXIC  TO PO-NEPHROTOXIC.
038700     MOVE PAT-ON-RASI      TO PO-ON-RASI.
038800     MOVE PAT-ON-SGLT2I    TO PO-ON-SGLT2I.
038900
039000     WRITE PATIENT-OUT-FILE FROM WS-PATIENT-OUT-REC.
039100     IF WS-PATOUT-STATUS NOT = "00"
039200         MOVE "WRITE FAILED - PATIENT OUT" TO ABEND-REASON
039300         PERFORM 950-ABEND-RTN.
039400
039500     ADD 1 TO WS-PATIENTS-WRITTEN.
039600
039700******************************************************************
039800* 300-BUILD-OBSERVATIONS-RTN - ONE CALL PER NON-MISSING          *
039900* MEASUREMENT.  310-420 EACH BUILD AND WRITE ONE ROW.             *
040000******************************************************************
040100 300-BUILD-OBSERVATIONS-RTN.
040200     PERFORM 310-OBS-EGFR-RTN.
040300     PERFORM 320-OBS-EGFR-TREND-RTN.
040400     PERFORM 330-OBS-EGFR-CHANGE-RTN.
040500     PERFORM 340-OBS-UACR-RTN.
040600     PERFORM 350-OBS-PROT-CAT-RTN.
040700     PERFORM 360-OBS-SYS-BP-RTN.
040800     PERFORM 370-OBS-DIA-BP-RTN.
040900     PERFORM 380-OBS-HBA1C-RTN THRU 380-EXIT.
041000     PERFORM 390-OBS-BMI-RTN.
041100     PERFORM 400-OBS-HGB-RTN.
041200     PERFORM 410-OBS-POTASSIUM-RTN.
041300     PERFORM 420-OBS-PHOSPHORUS-RTN.
041400 300-EXIT. EXIT.
041500
041600 310-OBS-EGFR-RTN.
041700     MOVE "EGFR"                TO OO-OBS-TYPE.
041800     MOVE PAT-EGFR               TO OO-OBS-VALUE.
041900     MOVE SPACE                  TO OO-OBS-TEXT.
042000     MOVE "ML/MIN/1.73M2"        TO OO-OBS-UNIT.
042100     PERFORM 610-WRITE-ONE-OBS-RTN.
042200
042300 320-OBS-EGFR-TREND-RTN.
042400     MOVE "EGFR-TREND"          TO OO-OBS-TYPE.
042500     MOVE ZERO                   TO OO-OBS-VALUE.
042600     EVALUATE TRUE
042700         WHEN PAT-TREND-DOWN   MOVE "DOWN"   TO OO-OBS-TEXT
042800         WHEN PAT-TREND-UP     MOVE "UP"     TO OO-OBS-TEXT
042900         WHEN OTHER             MOVE "STABLE" TO OO-OBS-TEXT
043000     END-EVALUATE.
043100     MOVE SPACE                  TO OO-OBS-UNIT.
043200     PERFORM 610-WRITE-ONE-OBS-RTN.
043300
043400 330-OBS-EGFR-CHANGE-RTN.
043500     MOVE "EGFR-CHANGE-PCT"     TO OO-OBS-TYPE.
043600     MOVE PAT-EGFR-CHANGE        TO OO-OBS-VALUE.
043700     MOVE SPACE                  TO OO-OBS-TEXT.
043800     MOVE "%"                    TO OO-OBS-UNIT.
043900     PERFORM 610-WRITE-ONE-OBS-RTN.
044000
044100 340-OBS-UACR-RTN.
044200     MOVE "UACR"                 TO OO-OBS-TYPE.
044300     MOVE PAT-UACR                TO OO-OBS-VALUE.
044400     MOVE SPACE                   TO OO-OBS-TEXT.
044500     MOVE "MG/G"                  TO OO-OBS-UNIT.
044600     PERFORM 610-WRITE-ONE-OBS-RTN.
044700
044800 350-OBS-PROT-CAT-RTN.
044900     MOVE "PROTEINURIA-CAT"      TO OO-OBS-TYPE.
045000     MOVE ZERO                    TO OO-OBS-VALUE.
045100     MOVE PAT-PROT-CAT            TO OO-OBS-TEXT.
045200     MOVE SPACE                   TO OO-OBS-UNIT.
045300     PERFORM 610-WRITE-ONE-OBS-RTN.
045400
045500 360-OBS-SYS-BP-RTN.
045600     MOVE "SYSTOLIC-BP"          TO OO-OBS-TYPE.
045700     MOVE PAT-SYS-BP               TO OO-OBS-VALUE.
045800     MOVE SPACE                   TO OO-OBS-TEXT.
045900     MOVE "MMHG"                  TO OO-OBS-UNIT.
046000     PERFORM 610-WRITE-ONE-OBS-RTN.
046100
046200 370-OBS-DIA-BP-RTN.
046300     MOVE "DIASTOLIC-BP"         TO OO-OBS-TYPE.
046400     MOVE PAT-DIA-BP               TO OO-OBS-VALUE.
046500     MOVE SPACE                   TO OO-OBS-TEXT.
046600     MOVE "MMHG"                  TO OO-OBS-UNIT.
046700     PERFORM 610-WRITE-ONE-OBS-RTN.
046800
046900******************************************************************
047000* 380-OBS-HBA1C-RTN - THE ONE MEASUREMENT WITH A MISSING-VALUE    *
047100* SENTINEL.  ZERO MEANS NOT DRAWN - NO ROW IS WRITTEN.            *
047200******************************************************************
047300* 071401 MF - ZERO SENTINEL NOW SKIPS THE ROW ENTIRELY            071401
047400 380-OBS-HBA1C-RTN.
047500     IF PAT-HBA1C = ZERO
047600         GO TO 380-EXIT.
047700     MOVE "HBA1C"                 TO OO-OBS-TYPE.
047800     MOVE PAT-HBA1C                TO OO-OBS-VALUE.
047900     MOVE SPACE                   TO OO-OBS-TEXT.
048000     MOVE "%"                     TO OO-OBS-UNIT.
048100     PERFORM 610-WRITE-ONE-OBS-RTN.
048200 380-EXIT. EXIT.
048300
048400 390-OBS-BMI-RTN.
048500     MOVE "BMI"                   TO OO-OBS-TYPE.
048600     MOVE PAT-BMI                  TO OO-OBS-VALUE.
048700     MOVE SPACE                   TO OO-OBS-TEXT.
048800     MOVE "KG/M2"                 TO OO-OBS-UNIT.
048900     PERFORM 610-WRITE-ONE-OBS-RTN.
049000
049100 400-OBS-HGB-RTN.
049200     MOVE "HEMOGLOBIN"           TO OO-OBS-TYPE.
049300     MOVE PAT-HGB                  TO OO-OBS-VALUE.
049400     MOVE SPACE                   TO OO-OBS-TEXT.
049500     MOVE "G/DL"                  TO OO-OBS-UNIT.
049600     PERFORM 610-WRITE-ONE-OBS-RTN.
049700
049800 410-OBS-POTASSIUM-RTN.
049900     MOVE "POTASSIUM"            TO OO-OBS-TYPE.
050000     MOVE PAT-K                    TO OO-OBS-VALUE.
050100     MOVE SPACE                   TO OO-OBS-TEXT.
050200     MOVE "MEQ/L"                 TO OO-OBS-UNIT.
050300     PERFORM 610-WRITE-ONE-OBS-RTN.
050400
050500 420-OBS-PHOSPHORUS-RTN.
050600     MOVE "PHOSPHORUS"           TO OO-OBS-TYPE.
050700     MOVE PAT-PHOS                 TO OO-OBS-VALUE.
050800     MOVE SPACE                   TO OO-OBS-TEXT.
050900     MOVE "MG/DL"                 TO OO-OBS-UNIT.
051000     PERFORM 610-WRITE-ONE-OBS-RTN.
051100
051200 610-WRITE-ONE-OBS-RTN.
051300     MOVE PAT-ID TO OO-PAT-ID.
051400     WRITE OBSERVATION-OUT-FILE FROM WS-OBSERVATION-OUT-REC.
051500     IF WS-OBSOUT-STATUS NOT = "00"
051600         MOVE "WRITE FAILED - OBSERVATION OUT" TO ABEND-REASON
051700         PERFORM 950-ABEND-RTN.
051800     ADD 1 TO WS-OBSERVATIONS-WRITTEN.
051900
052000******************************************************************
052100* 500-BUILD-CONDITIONS-RTN - UP TO FOUR CONDITION ROWS.           *
052200******************************************************************
052300 500-BUILD-CONDITIONS-RTN.
052400     IF PAT-DIABETIC
052500         PERFORM 510-COND-DIABETES-RTN.
052600     IF PAT-HYPERTENSIVE
052700         PERFORM 520-COND-HYPERTENSION-RTN.
052800     IF PAT-CKD-STAGE > ZERO
052900         PERFORM 530-COND-CKD-STAGE-RTN.
053000     IF PAT-CVD-HISTORY
053100         PERFORM 540-COND-CVD-RTN.
053200 500-EXIT. EXIT.
053300
053400 510-COND-DIABETES-RTN.
053500     MOVE "E11.9"                           TO CO-COND-CODE.
053600     MOVE "TYPE 2 DIABETES MELLITUS"         TO CO-COND-NAME.
053700     MOVE "MODERATE"                         TO CO-SEVERITY.
053800     PERFORM 620-WRITE-ONE-COND-RTN.
053900
054000 520-COND-HYPERTENSION-RTN.
054100     MOVE "I10"                              TO CO-COND-CODE.
054200     MOVE "ESSENTIAL HYPERTENSION"           TO CO-COND-NAME.
054300     MOVE "MODERATE"                         TO CO-SEVERITY.
054400     PERFORM 620-WRITE-ONE-COND-RTN.
054500
054600******************************************************************
054700* 530-COND-CKD-STAGE-RTN - CODE AND NAME CARRY THE STAGE DIGIT.   *
054800* SEVERITY BANDS: STAGE 4-5 SEVERE, STAGE 3 MODERATE, 1-2 MILD.   *
054900******************************************************************
055000* 040803 DO - CODE/NAME BUILD NOW A GROUP MOVE, SEE HEADER        040803
055100 530-COND-CKD-STAGE-RTN.
055200     MOVE "N18."                TO WS-COND-CODE-PFX.
055300     MOVE PAT-CKD-STAGE          TO WS-COND-CODE-DGT.
055400     MOVE WS-COND-CODE-WORK      TO CO-COND-CODE.
055500
055600     MOVE PAT-CKD-STAGE          TO WS-COND-NAME-DGT.
055700     MOVE WS-COND-NAME-WORK      TO CO-COND-NAME.
055800
055900     EVALUATE TRUE
056000         WHEN PAT-CKD-STAGE >= 4  MOVE "SEVERE"   TO CO-SEVERITY
056100         WHEN PAT-CKD-STAGE = 3   MOVE "MODERATE" TO CO-SEVERITY
056200         WHEN OTHER               MOVE "MILD"     TO CO-SEVERITY
056300     END-EVALUATE.
056400     PERFORM 620-WRITE-ONE-COND-RTN.
056500
056600 540-COND-CVD-RTN.
056700     MOVE "I25.10"                           TO CO-COND-CODE.
056800     MOVE "CORONARY ARTERY DISEASE"          TO CO-COND-NAME.
056900     MOVE "MODERATE"                         TO CO-SEVERITY.
057000     PERFORM 620-WRITE-ONE-COND-RTN.
057100
057200 620-WRITE-ONE-COND-RTN.
057300     MOVE PAT-ID TO CO-PAT-ID.
057400     WRITE CONDITION-OUT-FILE FROM WS-CONDITION-OUT-REC.
057500     IF WS-CNDOUT-STATUS NOT = "00"
057600         MOVE "WRITE FAILED - CONDITION OUT" TO ABEND-REASON
057700         PERFORM 950-ABEND-RTN.
057800     ADD 1 TO WS-CONDITIONS-WRITTEN.
057900
058000******************************************************************
058100* 700-CALC-ABS-DAY-RTN - FORWARD DATE-TO-ABS-DAY-NUMBER, SAME     *
058200* ALGORITHM USED BY THE UACR MONITOR.                             *
058300******************************************************************
058400* 090396 RK - ABS-DAY ROUND TRIP REPLACES FLAT 365-DAY YEAR       090396
058500 700-CALC-ABS-DAY-RTN.
058600     COMPUTE WS-YEARS-BACK = WSD-CALC-YEAR - 1.
058700     COMPUTE WS-LEAP-YEARS-BEFORE =
058800         (WS-YEARS-BACK / 4) - (WS-YEARS-BACK / 100)
058900             + (WS-YEARS-BACK / 400).
059000     COMPUTE WS-DATE-CALC-ABS-DAY =
059100         (WSD-CALC-YEAR * 365) + WS-LEAP-YEARS-BEFORE
059200             + WS-CUM-DAYS (WSD-CALC-MONTH) + WSD-CALC-DAY.
059300     IF WSD-CALC-MONTH > 2
059400         PERFORM 705-ADD-LEAP-DAY-RTN THRU 705-EXIT.
059500
059600 705-ADD-LEAP-DAY-RTN.
059700     DIVIDE WSD-CALC-YEAR BY 4 GIVING WS-DIV-WORK
059800                                REMAINDER WS-REM-4.
059900     IF WS-REM-4 NOT = ZERO
060000         GO TO 705-EXIT.
060100     DIVIDE WSD-CALC-YEAR BY 100 GIVING WS-DIV-WORK
060200                                  REMAINDER WS-REM-100.
060300     IF WS-REM-100 NOT = ZERO
060400         ADD 1 TO WS-DATE-CALC-ABS-DAY
060500         GO TO 705-EXIT.
060600     DIVIDE WSD-CALC-YEAR BY 400 GIVING WS-DIV-WORK
060700                                  REMAINDER WS-REM-400.
060800     IF WS-REM-400 = ZERO
060900         ADD 1 TO WS-DATE-CALC-ABS-DAY.
061000 705-EXIT. EXIT.
061100
061200******************************************************************
061300* 710-ABS-DAY-TO-DATE-RTN - INVERSE OF 700.  FINDS THE YEAR BY    *
061400* BRACKETING WS-TARGET-ABS-DAY AGAINST EACH CANDIDATE YEAR'S      *
061500* JANUARY 1ST ABS-DAY NUMBER, THEN WALKS THE CUMULATIVE-DAYS      *
061600* TABLE TO FIND THE MONTH AND DAY.                                *
061700******************************************************************
061800 710-ABS-DAY-TO-DATE-RTN.
061900     COMPUTE WS-CAND-YEAR = WS-TARGET-ABS-DAY / 365.
062000     IF WS-CAND-YEAR < 1
062100         MOVE 1 TO WS-CAND-YEAR.
062200     PERFORM 715-FIND-YEAR-RTN THRU 715-EXIT.
062300     PERFORM 720-FIND-MONTH-DAY-RTN THRU 720-EXIT.
062400
062500 715-FIND-YEAR-RTN.
062600     PERFORM 730-YEAR-START-ABS-DAY-RTN.
062700 715-DEC-LOOP.
062800     IF WS-TARGET-ABS-DAY < WS-YEAR-START-ABS-DAY
062900         SUBTRACT 1 FROM WS-CAND-YEAR
063000         PERFORM 730-YEAR-START-ABS-DAY-RTN
063100         GO TO 715-DEC-LOOP.
063200 715-INC-LOOP.
063300     ADD 1 TO WS-CAND-YEAR.
063400     PERFORM 730-YEAR-START-ABS-DAY-RTN.
063500     IF WS-TARGET-ABS-DAY >= WS-YEAR-START-ABS-DAY
063600         GO TO 715-INC-LOOP.
063700     SUBTRACT 1 FROM WS-CAND-YEAR.
063800     PERFORM 730-YEAR-START-ABS-DAY-RTN.
063900 715-EXIT. EXIT.
064000
064100 720-FIND-MONTH-DAY-RTN.
064200     COMPUTE WS-DAY-OF-YEAR =
064300         WS-TARGET-ABS-DAY - WS-YEAR-START-ABS-DAY + 1.
064400     PERFORM 725-CHECK-YEAR-LEAP-RTN THRU 725-EXIT.
064500     MOVE 1 TO WS-MONTH-NDX.
064600 720-MONTH-LOOP.
064700     IF WS-MONTH-NDX = 12
064800         MOVE 12 TO WS-RESULT-MONTH
064900         GO TO 720-MONTH-DONE.
065000     COMPUTE WS-NEXT-NDX = WS-MONTH-NDX + 1.
065100     MOVE WS-CUM-DAYS (WS-NEXT-NDX) TO WS-MONTH-THRESHOLD.
065200     IF WS-NEXT-NDX > 2 AND WS-YEAR-IS-LEAP-SW = "Y"
065300         ADD 1 TO WS-MONTH-THRESHOLD.
065400     IF WS-DAY-OF-YEAR > WS-MONTH-THRESHOLD
065500         ADD 1 TO WS-MONTH-NDX
065600         GO TO 720-MONTH-LOOP.
065700     MOVE WS-MONTH-NDX TO WS-RESULT-MONTH.
065800 720-MONTH-DONE.
065900     MOVE WS-CUM-DAYS (WS-RESULT-MONTH) TO WS-MONTH-THRESHOLD.
066000     IF WS-RESULT-MONTH > 2 AND WS-YEAR-IS-LEAP-SW = "Y"
066100         ADD 1 TO WS-MONTH-THRESHOLD.
066200     COMPUTE WS-RESULT-DAY = WS-DAY-OF-YEAR - WS-MONTH-THRESHOLD.
066300
066400     COMPUTE WS-RESULT-CCYYMMDD =
066500         (WS-CAND-YEAR * 10000) + (WS-RESULT-MONTH * 100)
066600             + WS-RESULT-DAY.
066700 720-EXIT. EXIT.
066800
066900 725-CHECK-YEAR-LEAP-RTN.
067000     MOVE "N" TO WS-YEAR-IS-LEAP-SW.
067100     DIVIDE WS-CAND-YEAR BY 4 GIVING WS-DIV-WORK2
067200                               REMAINDER WS-REM-4B.
067300     IF WS-REM-4B NOT = ZERO
067400         GO TO 725-EXIT.
067500     DIVIDE WS-CAND-YEAR BY 100 GIVING WS-DIV-WORK2
067600                                 REMAINDER WS-REM-100B.
067700     IF WS-REM-100B NOT = ZERO
067800         MOVE "Y" TO WS-YEAR-IS-LEAP-SW
067900         GO TO 725-EXIT.
068000     DIVIDE WS-CAND-YEAR BY 400 GIVING WS-DIV-WORK2
068100                                 REMAINDER WS-REM-400B.
068200     IF WS-REM-400B = ZERO
068300         MOVE "Y" TO WS-YEAR-IS-LEAP-SW.
068400 725-EXIT. EXIT.
068500
068600 730-YEAR-START-ABS-DAY-RTN.
068700     COMPUTE WS-YEARS-BACK = WS-CAND-YEAR - 1.
068800     COMPUTE WS-LEAP-YEARS-BEFORE =
068900         (WS-YEARS-BACK / 4) - (WS-YEARS-BACK / 100)
069000             + (WS-YEARS-BACK / 400).
069100     COMPUTE WS-YEAR-START-ABS-DAY =
069200         (WS-CAND-YEAR * 365) + WS-LEAP-YEARS-BEFORE + 1.
069300
069400******************************************************************
069500* 900-CLEANUP-RTN - PRINTS THE RUN COUNTS AND CLOSES OUT.         *
069600******************************************************************
069700 900-CLEANUP-RTN.
069800     MOVE "900-CLEANUP-RTN" TO PARA-NAME.
069900     MOVE "PATIENTS WRITTEN" TO WSS-LABEL.
070000     MOVE WS-PATIENTS-WRITTEN TO WSS-COUNT.
070100     WRITE LOAD-REPORT-LINE FROM WS-SUMMARY-LINE
070200         AFTER ADVANCING 2 LINES.
070300
070400     MOVE "OBSERVATIONS WRITTEN" TO WSS-LABEL.
070500     MOVE WS-OBSERVATIONS-WRITTEN TO WSS-COUNT.
070600     WRITE LOAD-REPORT-LINE FROM WS-SUMMARY-LINE
070700         AFTER ADVANCING 1 LINE.
070800
070900     MOVE "CONDITIONS WRITTEN" TO WSS-LABEL.
071000     MOVE WS-CONDITIONS-WRITTEN TO WSS-COUNT.
071100     WRITE LOAD-REPORT-LINE FROM WS-SUMMARY-LINE
071200         AFTER ADVANCING 1 LINE.
071300
071400     CLOSE PATIENT-MASTER-FILE
071500           PATIENT-OUT-FILE
071600           OBSERVATION-OUT-FILE
071700           CONDITION-OUT-FILE
071800           LOAD-REPORT-FILE.
071900
072000******************************************************************
072100* 950-ABEND-RTN - SHOP-STANDARD ABEND HANDLING.                   *
072200******************************************************************
072300 950-ABEND-RTN.
072400     MOVE "REGLOAD" TO ABEND-PROGRAM-ID.
072500     DISPLAY "REGLOAD ABEND - " ABEND-REASON.
072600     DISPLAY "LAST PARAGRAPH - " PARA-NAME.
072700     DIVIDE WS-ZERO-DIVISOR INTO WS-ONE-DIVIDEND.
